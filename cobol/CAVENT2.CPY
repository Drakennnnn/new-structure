000100******************************************************************
000200*              C O P Y B O O K   D E   A R C H I V O             *
000300*                                                                *
000400*   NOMBRE      : CAVENT2                                        *
000500*   APLICACION  : COBROS PROYECTO CA - MAESTRO DE VENTAS         *
000600*   DESCRIPCION : REGISTRO DEL MAESTRO DE VENTAS DEL SEGUNDO     *
000700*               : PERIODO (CAVENT2), USADO SOLO CUANDO EL        *
000800*               : PARAMETRO DE COMPARACION VIENE ACTIVO.  MISMA  *
000900*               : ESTRUCTURA FISICA QUE CAVENT1, CON PREFIJO     *
001000*               : PROPIO PARA NO CHOCAR CONTRA EL DE PERIODO 1   *
001100*               : EN LA MISMA COMPILACION.                       *
001200*   LONGITUD    : 95 POSICIONES                                  *
001300*   PROGRAMADOR : E. SICAN (EJSR) - MANTENIMIENTO CONTEO COBROS  *
001400*   FECHA       : 22/04/2024                                     *
001500******************************************************************
001600 01  SL2-REGISTRO-VENTA.
001700     05  SL2-SR-NO               PIC 9(05).
001800     05  SL2-APARTMENT-NO        PIC X(10).
001900     05  SL2-TOWER               PIC X(05).
002000     05  SL2-UNIT-TYPE           PIC X(10).
002100     05  SL2-AREA-SQFT           PIC 9(07)V99.
002200     05  SL2-BSP-RATE            PIC 9(07)V99.
002300     05  SL2-TOTAL-CONSIDERACION PIC 9(11)V99.
002400     05  SL2-MONTO-DEMANDADO     PIC 9(11)V99.
002500     05  SL2-MONTO-RECIBIDO      PIC 9(11)V99.
002600     05  FILLER                  PIC X(08).
