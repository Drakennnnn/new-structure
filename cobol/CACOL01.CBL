000100******************************************************************
000200* FECHA       : 12/03/1991                                       *
000300* PROGRAMADOR : ELENA SICAN (EJSR)                                *
000400* APLICACION  : COBROS PROYECTO CA                                *
000500* PROGRAMA    : CACOL01                                           *
000600* TIPO        : BATCH                                             *
000700* DESCRIPCION : LEE LA BITACORA BANCARIA DEL FIDEICOMISO DE       *
000800*             : COBROS, EL MAESTRO DE VENTAS Y EL INVENTARIO SIN  *
000900*             : VENDER DEL PROYECTO; SEGMENTA LA BITACORA POR     *
001000*             : FASE, DERIVA FORMA DE PAGO/RECHAZO/RECIBO/UNIDAD  *
001100*             : DE CADA MOVIMIENTO Y EMITE LOS REPORTES DE        *
001200*             : COBROS QUE UTILIZA LA GERENCIA DEL PROYECTO       *
001300* ARCHIVOS    : CALEDG=E,CAVENT=E,CAINVN=E,CATRAN=S,CARPTE=S      *
001400*             : CALEDG2=E,CAVENT2=E (SOLO SI HAY COMPARACION)     *
001500* ACCION (ES) : E=ENTRA, S=SALE, C=CONSULTA                       *
001600* INSTALADO   : 12/03/1991                                        *
001700* BPM/RATIONAL: 114702                                            *
001800* NOMBRE      : REPORTES MENSUALES DE COBROS PROYECTO CA          *
001900* DESCRIPCION : PROCESO BATCH DE CIERRE MENSUAL                   *
002000******************************************************************
002100 IDENTIFICATION DIVISION.
002200 PROGRAM-ID. CACOL01.
002300 AUTHOR. ELENA SICAN.
002400 INSTALLATION. DEPTO DE SISTEMAS - COBROS PROYECTO CA.
002500 DATE-WRITTEN. 12/03/1991.
002600 DATE-COMPILED.
002700 SECURITY. USO INTERNO UNICAMENTE - CONFIDENCIAL DEL PROYECTO.
002800******************************************************************
002900*                    B I T A C O R A   D E   C A M B I O S       *
003000******************************************************************
003100* FECHA     PROGR.  TICKET     DESCRIPCION                       *
003200* --------  ------  ---------  -------------------------------- *
003300* 12/03/91  EJSR    SR-0091    VERSION ORIGINAL. LEE BITACORA,   *CACL0091
003400*                              MAESTRO DE VENTAS E INVENTARIO,   *CACL0091
003500*                              EMITE REPORTES 1 A 4.             *CACL0091
003600* 02/07/91  EJSR    SR-0114    SE AGREGA DETECCION DE RECHAZOS   *CACL0114
003700*                              (BOUNCE) EN LA DESCRIPCION.       *CACL0114
003800* 19/11/91  MLOP    SR-0158    SE AGREGA REPORTE 3 (TENDENCIA    *CACL0158
003900*                              MENSUAL) CON TABLA DE MESES.      *CACL0158
004000* 04/03/92  EJSR    SR-0203    CORRIGE FORMA DE PAGO CUANDO LA   *CACL0203
004100*                              DESCRIPCION TRAE MINUSCULAS.      *CACL0203
004200* 22/09/92  RGAR    SR-0247    SE AGREGA EXTRACCION DE NUMERO    *CACL0247
004300*                              DE UNIDAD DESDE LA ETIQUETA DE    *CACL0247
004400*                              VENTA (CA NN-NNN).                *CACL0247
004500* 14/02/93  EJSR    SR-0289    SE AGREGA REPORTE COMPARATIVO     *CACL0289
004600*                              ENTRE DOS PERIODOS (OPCIONAL).    *CACL0289
004700* 30/08/93  MLOP    SR-0311    AJUSTE AL CALCULO DE PORCENTAJE   *CACL0311
004800*                              DE COBRO CUANDO NO HAY DEMANDA.   *CACL0311
004900* 11/01/94  EJSR    SR-0355    SE ORDENA LA TABLA DE MESES ANTES *CACL0355
005000*                              DE IMPRIMIR EL REPORTE 3.         *CACL0355
005100* 07/07/94  RGAR    SR-0402    SE AGREGA VALIDACION DE MONTOS NO *CACL0402
005200*                              NUMERICOS EN ARCHIVOS DE ENTRADA. *CACL0402
005300* 25/03/95  EJSR    SR-0448    SE AGREGA ESTADO DE RECIBO        *CACL0448
005400*                              (PENDING/GENERATED) AL DERIVADO.  *CACL0448
005500* 16/10/96  MLOP    SR-0561    SE AMPLIA TABLA DE FASES A 20     *CACL0561
005600*                              ENTRADAS (CRECIO EL PROYECTO).    *CACL0561
005700* 09/06/98  EJSR    Y2K-0004   CERTIFICACION Y2K: SE VERIFICA    *CACLY2K4
005800*                              QUE VALUE-DATE MANEJE SIGLO       *CACLY2K4
005900*                              COMPLETO (AAAA) EN TODOS LOS      *CACLY2K4
006000*                              CAMPOS DE FECHA DEL PROGRAMA.     *CACLY2K4
006100* 03/02/99  RGAR    Y2K-0011   PRUEBAS DE REGRESION Y2K SOBRE    *CACLY2K1
006200*                              LA TABLA DE TENDENCIA MENSUAL.    *CACLY2K1
006300* 21/09/00  EJSR    SR-0605    SE AGREGA CONTEO DE REGISTROS     *CACL0605
006400*                              LEIDOS/ESCRITOS EN DISPLAY FINAL. *CACL0605
006500* 12/05/03  MLOP    SR-0688    MANTENIMIENTO MENOR: SE ACLARAN   *CACL0688
006600*                              COMENTARIOS DE LA SECCION DE      *CACL0688
006700*                              FORMA DE PAGO PARA EL NUEVO       *CACL0688
006800*                              PROGRAMADOR DE GUARDIA.           *CACL0688
006900* 08/09/05  RGAR    SR-0741    RECLAMO DE CONTABILIDAD: SE       *CACL0741
007000*                              AGREGAN LAS CLAVES 'CHQ' Y 'MICR' *CACL0741
007100*                              A LA BUSQUEDA DE CHEQUE Y 'TRF' A *CACL0741
007200*                              LA DE TRANSFERENCIA; SE QUITA LA  *CACL0741
007300*                              CLAVE NO AUTORIZADA 'CHECK' Y SE  *CACL0741
007400*                              CORRIGE 'DD' PARA QUE NO REQUIERA *CACL0741
007500*                              EL BLANCO DELANTE EN LA           *CACL0741
007600*                              DESCRIPCION.                      *CACL0741
007700* 03/11/06  MLOP    SR-0759    ESTANDARIZACION: SE CONVIERTEN    *CACL0759
007800*                              TODOS LOS PARRAFOS DE LA PROCEDURE*CACL0759
007900*                              DIVISION A SECTION CON SALIDA     *CACL0759
008000*                              NNNN-NOMBRE-E. EXIT. IGUAL AL     *CACL0759
008100*                              RESTO DE LOS PROGRAMAS DEL AREA.  *CACL0759
008200******************************************************************
008300 ENVIRONMENT DIVISION.
008400 CONFIGURATION SECTION.
008500 SOURCE-COMPUTER. IBM-3090.
008600 OBJECT-COMPUTER. IBM-3090.
008700 SPECIAL-NAMES.
008800     C01 IS TOP-OF-FORM
008900     CLASS DIGITOS-VALIDOS   IS '0' THRU '9'
009000     UPSI-0 ON STATUS IS WKS-UPSI-COMPARAR-ON
009100            OFF STATUS IS WKS-UPSI-COMPARAR-OFF.
009200 INPUT-OUTPUT SECTION.
009300 FILE-CONTROL.
009400*    BITACORA DE COBROS - PERIODO 1 (OBLIGATORIA)
009500     SELECT CALEDG  ASSIGN TO CALEDG
009600            FILE STATUS IS FS-CALEDG FSE-CALEDG.
009700*    MAESTRO DE VENTAS - PERIODO 1 (OBLIGATORIA)
009800     SELECT CAVENT  ASSIGN TO CAVENT
009900            FILE STATUS IS FS-CAVENT FSE-CAVENT.
010000*    INVENTARIO SIN VENDER (OBLIGATORIA)
010100     SELECT CAINVN  ASSIGN TO CAINVN
010200            FILE STATUS IS FS-CAINVN FSE-CAINVN.
010300*    BITACORA ENRIQUECIDA - SALIDA DEL PARRAFO 0200
010400     SELECT CATRAN  ASSIGN TO CATRAN
010500            FILE STATUS IS FS-CATRAN FSE-CATRAN.
010600*    REPORTES DE ANALISIS DE COBROS (IMPRESO)
010700     SELECT CARPTE  ASSIGN TO CARPTE
010800            FILE STATUS IS FS-CARPTE FSE-CARPTE.
010900*    BITACORA DE COBROS - PERIODO 2 (SOLO SI HAY COMPARACION)
011000     SELECT CALEDG2 ASSIGN TO CALEDG2
011100            FILE STATUS IS FS-CALEDG2 FSE-CALEDG2.
011200*    MAESTRO DE VENTAS - PERIODO 2 (SOLO SI HAY COMPARACION)
011300     SELECT CAVENT2 ASSIGN TO CAVENT2
011400            FILE STATUS IS FS-CAVENT2 FSE-CAVENT2.
011500*
011600 DATA DIVISION.
011700 FILE SECTION.
011800******************************************************************
011900*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
012000******************************************************************
012100*   BITACORA BANCARIA DE COBROS DEL FIDEICOMISO - PERIODO 1
012200 FD  CALEDG.
012300     COPY CALEDG1.
012400*   MAESTRO DE VENTAS DEL PROYECTO - PERIODO 1
012500 FD  CAVENT.
012600     COPY CAVENT1.
012700*   INVENTARIO DE APARTAMENTOS SIN VENDER
012800 FD  CAINVN.
012900     COPY CAINVN1.
013000*   BITACORA ENRIQUECIDA (SALIDA U1/U2, ENTRADA DE RESUMENES)
013100 FD  CATRAN.
013200     COPY CATRAN1.
013300*   REPORTES IMPRESOS DE ANALISIS DE COBROS
013400 FD  CARPTE
013500     RECORD CONTAINS 132 CHARACTERS.
013600 01  CARPTE-REGISTRO             PIC X(132).
013700*   BITACORA BANCARIA DE COBROS DEL FIDEICOMISO - PERIODO 2
013800 FD  CALEDG2.
013900     COPY CALEDG2.
014000*   MAESTRO DE VENTAS DEL PROYECTO - PERIODO 2
014100 FD  CAVENT2.
014200     COPY CAVENT2.
014300 WORKING-STORAGE SECTION.
014400******************************************************************
014500*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
014600******************************************************************
014700 01  WKS-FS-STATUS.
014800     02  WKS-STATUS.
014900*        BITACORA DE COBROS PERIODO 1
015000         04  FS-CALEDG             PIC 9(02) VALUE ZEROES.
015100         04  FSE-CALEDG.
015200             08  FSE-RETURN        PIC S9(4) COMP-5 VALUE 0.
015300             08  FSE-FUNCTION      PIC S9(4) COMP-5 VALUE 0.
015400             08  FSE-FEEDBACK      PIC S9(4) COMP-5 VALUE 0.
015500*        MAESTRO DE VENTAS PERIODO 1
015600         04  FS-CAVENT             PIC 9(02) VALUE ZEROES.
015700         04  FSE-CAVENT.
015800             08  FSE-RETURN        PIC S9(4) COMP-5 VALUE 0.
015900             08  FSE-FUNCTION      PIC S9(4) COMP-5 VALUE 0.
016000             08  FSE-FEEDBACK      PIC S9(4) COMP-5 VALUE 0.
016100*        INVENTARIO SIN VENDER
016200         04  FS-CAINVN             PIC 9(02) VALUE ZEROES.
016300         04  FSE-CAINVN.
016400             08  FSE-RETURN        PIC S9(4) COMP-5 VALUE 0.
016500             08  FSE-FUNCTION      PIC S9(4) COMP-5 VALUE 0.
016600             08  FSE-FEEDBACK      PIC S9(4) COMP-5 VALUE 0.
016700*        BITACORA ENRIQUECIDA
016800         04  FS-CATRAN             PIC 9(02) VALUE ZEROES.
016900         04  FSE-CATRAN.
017000             08  FSE-RETURN        PIC S9(4) COMP-5 VALUE 0.
017100             08  FSE-FUNCTION      PIC S9(4) COMP-5 VALUE 0.
017200             08  FSE-FEEDBACK      PIC S9(4) COMP-5 VALUE 0.
017300*        REPORTES IMPRESOS
017400         04  FS-CARPTE             PIC 9(02) VALUE ZEROES.
017500         04  FSE-CARPTE.
017600             08  FSE-RETURN        PIC S9(4) COMP-5 VALUE 0.
017700             08  FSE-FUNCTION      PIC S9(4) COMP-5 VALUE 0.
017800             08  FSE-FEEDBACK      PIC S9(4) COMP-5 VALUE 0.
017900*        BITACORA DE COBROS PERIODO 2
018000         04  FS-CALEDG2            PIC 9(02) VALUE ZEROES.
018100         04  FSE-CALEDG2.
018200             08  FSE-RETURN        PIC S9(4) COMP-5 VALUE 0.
018300             08  FSE-FUNCTION      PIC S9(4) COMP-5 VALUE 0.
018400             08  FSE-FEEDBACK      PIC S9(4) COMP-5 VALUE 0.
018500*        MAESTRO DE VENTAS PERIODO 2
018600         04  FS-CAVENT2            PIC 9(02) VALUE ZEROES.
018700         04  FSE-CAVENT2.
018800             08  FSE-RETURN        PIC S9(4) COMP-5 VALUE 0.
018900             08  FSE-FUNCTION      PIC S9(4) COMP-5 VALUE 0.
019000             08  FSE-FEEDBACK      PIC S9(4) COMP-5 VALUE 0.
019100*        VARIABLES RUTINA DE FSE
019200         04  WKS-PROGRAMA          PIC X(08) VALUE SPACES.
019300         04  WKS-ARCHIVO           PIC X(08) VALUE SPACES.
019400         04  WKS-ACCION            PIC X(10) VALUE SPACES.
019500         04  WKS-LLAVE             PIC X(32) VALUE SPACES.
019600         04  FILLER                PIC X(10) VALUE SPACES.
019700******************************************************************
019800*              CONTADORES E INDICES DE TRABAJO (COMP)            *
019900******************************************************************
020000 77  WKS-I                         PIC 9(04) COMP VALUE ZEROES.
020100 77  WKS-J                         PIC 9(04) COMP VALUE ZEROES.
020200 77  WKS-X                         PIC 9(04) COMP VALUE ZEROES.
020300 77  WKS-POS-SCAN                  PIC 9(04) COMP VALUE ZEROES.
020400 77  WKS-NUM-FASES                 PIC 9(04) COMP VALUE ZEROES.
020500 77  WKS-NUM-MESES                 PIC 9(04) COMP VALUE ZEROES.
020600 77  WKS-TALLY-CHQ                 PIC 9(04) COMP VALUE ZEROES.
020700 77  WKS-TALLY-UPI                 PIC 9(04) COMP VALUE ZEROES.
020800 77  WKS-TALLY-NEFT                PIC 9(04) COMP VALUE ZEROES.
020900 77  WKS-TALLY-RTGS                PIC 9(04) COMP VALUE ZEROES.
021000 77  WKS-TALLY-IMPS                PIC 9(04) COMP VALUE ZEROES.
021100 77  WKS-TALLY-TRF                 PIC 9(04) COMP VALUE ZEROES.
021200 77  WKS-TALLY-CASH                PIC 9(04) COMP VALUE ZEROES.
021300 77  WKS-TALLY-DD                  PIC 9(04) COMP VALUE ZEROES.
021400 77  WKS-TALLY-BOUNCE              PIC 9(04) COMP VALUE ZEROES.
021500 77  WKS-TALLY-RET                 PIC 9(04) COMP VALUE ZEROES.
021600 77  WKS-TALLY-PEND                PIC 9(04) COMP VALUE ZEROES.
021700 77  WKS-CONT-LEIDOS-CALEDG        PIC 9(07) COMP VALUE ZEROES.
021800 77  WKS-CONT-LEIDOS-CAVENT        PIC 9(07) COMP VALUE ZEROES.
021900 77  WKS-CONT-LEIDOS-CAINVN        PIC 9(07) COMP VALUE ZEROES.
022000 77  WKS-CONT-ESCRITOS-CATRAN      PIC 9(07) COMP VALUE ZEROES.
022100******************************************************************
022200*                    SWITCHES DE FIN DE ARCHIVO                  *
022300******************************************************************
022400 77  WKS-FIN-CALEDG                PIC 9(01) VALUE ZEROES.
022500     88  FIN-CALEDG                          VALUE 1.
022600 77  WKS-FIN-CAVENT                PIC 9(01) VALUE ZEROES.
022700     88  FIN-CAVENT                          VALUE 1.
022800 77  WKS-FIN-CAINVN                PIC 9(01) VALUE ZEROES.
022900     88  FIN-CAINVN                          VALUE 1.
023000 77  WKS-FIN-CALEDG2               PIC 9(01) VALUE ZEROES.
023100     88  FIN-CALEDG2                         VALUE 1.
023200 77  WKS-FIN-CAVENT2               PIC 9(01) VALUE ZEROES.
023300     88  FIN-CAVENT2                         VALUE 1.
023400 77  WKS-UNIDAD-ENCONTRADA         PIC X(01) VALUE 'N'.
023500     88  WKS-UNIDAD-YA-ENCONTRADA            VALUE 'S'.
023600 77  WKS-MES-ENCONTRADO            PIC X(01) VALUE 'N'.
023700     88  WKS-MES-YA-ENCONTRADO               VALUE 'S'.
023800 77  WKS-UPSI-COMPARAR-ON          PIC X(01) VALUE 'N'.
023900 77  WKS-UPSI-COMPARAR-OFF         PIC X(01) VALUE 'S'.
024000******************************************************************
024100*          TARJETA DE PARAMETROS (SYSIN) DE LA CORRIDA           *
024200******************************************************************
024300 01  WKS-TARJETA-PARAMETROS.
024400     05  WKS-PARM-COMPARAR         PIC X(01) VALUE 'N'.
024500         88  WKS-COMPARAR                    VALUE 'S'.
024600     05  FILLER                    PIC X(79).
024700******************************************************************
024800*          FASE ACTUAL EN PROCESO (ARRASTRE DEL SALDO)           *
024900******************************************************************
025000 01  WKS-FASE-ACTUAL.
025100     05  WKS-FASE-NUM-ACTUAL       PIC 9(02) VALUE ZEROES.
025200     05  WKS-FASE-NOMBRE-ACTUAL    PIC X(10) VALUE SPACES.
025300     05  WKS-FASE-CUENTA-ACTUAL    PIC X(14) VALUE SPACES.
025400     05  WKS-FASE-SALDO-ACTUAL     PIC S9(13)V99 VALUE ZEROES.
025500     05  FILLER                    PIC X(05) VALUE SPACES.
025600******************************************************************
025700*        TABLA DE FASES DE COBRO (REPORTE 1 - HASTA 20)          *
025800******************************************************************
025900 01  WKS-TABLA-FASES.
026000     05  WKS-FASE-ENTRADA OCCURS 20 TIMES
026100                           INDEXED BY WKS-IX-FASE.
026200         10  WKS-FASE-NOMBRE       PIC X(10).
026300         10  WKS-FASE-CUENTA       PIC X(14).
026400         10  WKS-FASE-CREDITOS     PIC S9(13)V99 VALUE ZEROES.
026500         10  WKS-FASE-DEBITOS      PIC S9(13)V99 VALUE ZEROES.
026600         10  WKS-FASE-NETO         PIC S9(13)V99 VALUE ZEROES.
026700         10  WKS-FASE-SALDO-FINAL  PIC S9(13)V99 VALUE ZEROES.
026800         10  FILLER                PIC X(05).
026900******************************************************************
027000*     TABLA FIJA CON LOS NUEVE NOMBRES DE FORMA DE PAGO          *
027100*     (SE ARMA IGUAL QUE LA TABLA-DIAS DE LOS PROGRAMAS DE       *
027200*     CIERRE: UN GRUPO DE FILLER LITERALES REDEFINIDO COMO       *
027300*     TABLA CON OCCURS, PARA PODER USAR SEARCH SOBRE ELLA).      *
027400******************************************************************
027500 01  WKS-NOMBRES-FORMA-PAGO.
027600     05  FILLER                    PIC X(10) VALUE 'Cheque'.
027700     05  FILLER                    PIC X(10) VALUE 'UPI'.
027800     05  FILLER                    PIC X(10) VALUE 'NEFT'.
027900     05  FILLER                    PIC X(10) VALUE 'RTGS'.
028000     05  FILLER                    PIC X(10) VALUE 'IMPS'.
028100     05  FILLER                    PIC X(10) VALUE 'Transfer'.
028200     05  FILLER                    PIC X(10) VALUE 'Cash'.
028300     05  FILLER                    PIC X(10) VALUE 'DD'.
028400     05  FILLER                    PIC X(10) VALUE 'Other'.
028500 01  WKS-TABLA-FORMAS-NOM REDEFINES WKS-NOMBRES-FORMA-PAGO.
028600     05  WKS-FP-NOMBRE-FIJO        PIC X(10) OCCURS 9 TIMES
028700                                    INDEXED BY WKS-IX-NOM.
028800******************************************************************
028900*     ACUMULADORES DE FORMA DE PAGO - PERIODO 1 (REPORTE 2)      *
029000******************************************************************
029100 01  WKS-TABLA-FORMAS.
029200     05  WKS-FORMA-ENTRADA OCCURS 9 TIMES
029300                            INDEXED BY WKS-IX-FORMA.
029400         10  WKS-FORMA-TOTAL       PIC S9(13)V99 VALUE ZEROES.
029500         10  WKS-FORMA-CONTADOR    PIC 9(05) VALUE ZEROES.
029600         10  WKS-FORMA-PORCENTAJE  PIC 9(03)V99 VALUE ZEROES.
029700         10  FILLER                PIC X(05).
029800******************************************************************
029900*     ACUMULADORES DE FORMA DE PAGO - PERIODO 2 (COMPARATIVO)    *
030000******************************************************************
030100 01  WKS-TABLA-FORMAS-P2.
030200     05  WKS-P2-FORMA-ENTRADA OCCURS 9 TIMES
030300                               INDEXED BY WKS-IX-FORMA-P2.
030400         10  WKS-P2-FORMA-TOTAL    PIC S9(13)V99 VALUE ZEROES.
030500         10  WKS-P2-FORMA-CONTADOR PIC 9(05) VALUE ZEROES.
030600         10  FILLER                PIC X(05).
030700******************************************************************
030800*   TABLA DE TENDENCIA MENSUAL (HASTA 120 MESES = 10 ANIOS)      *
030900*   CRECE CON DEPENDING ON A MEDIDA QUE APARECEN MESES NUEVOS,   *
031000*   SE ORDENA AL FINAL EN 0529-ORDENA-TABLA-MESES.               *
031100******************************************************************
031200 01  WKS-TABLA-MESES.
031300     05  WKS-MES-ENTRADA OCCURS 0 TO 120 TIMES
031400                          DEPENDING ON WKS-NUM-MESES
031500                          INDEXED BY WKS-IX-MES.
031600         10  WKS-MES-CLAVE         PIC 9(06) VALUE ZEROES.
031700         10  WKS-MES-TOTAL         PIC S9(13)V99 VALUE ZEROES.
031800         10  FILLER                PIC X(05).
031900******************************************************************
032000*              CAMPOS DE TRABAJO COMPARTIDOS ENTRE PARRAFOS      *
032100******************************************************************
032200 01  WKS-CAMPOS-TRABAJO.
032300     05  WKS-DESCRIPCION-MAY-W     PIC X(40) VALUE SPACES.
032400     05  WKS-MES-CLAVE-W           PIC 9(06) VALUE ZEROES.
032500     05  WKS-MES-CLAVE-W-R REDEFINES WKS-MES-CLAVE-W.
032600         10  WKS-MES-CLAVE-W-AAAA  PIC 9(04).
032700         10  WKS-MES-CLAVE-W-MM    PIC 9(02).
032800     05  WKS-MES-CLAVE-TEMP        PIC 9(06) VALUE ZEROES.
032900     05  WKS-MES-TOTAL-TEMP        PIC S9(13)V99 VALUE ZEROES.
033000     05  WKS-FORMA-PAGO-BUSCAR-W   PIC X(10) VALUE SPACES.
033100     05  WKS-DEMANDADO-CALC-W      PIC 9(11)V99 VALUE ZEROES.
033200     05  WKS-RECIBIDO-CALC-W       PIC 9(11)V99 VALUE ZEROES.
033300     05  WKS-PORCENTAJE-CALC-W     PIC 9(03)V99 VALUE ZEROES.
033400     05  WKS-VTA-PORCENTAJE-W      PIC 9(03)V99 VALUE ZEROES.
033500     05  FILLER                    PIC X(05) VALUE SPACES.
033600******************************************************************
033700*              ACUMULADORES DEL MAESTRO DE VENTAS (U9/U10)       *
033800******************************************************************
033900 01  WKS-TOTALES-VENTAS.
034000     05  WKS-VTA-TOTAL-UNIDADES        PIC 9(07) VALUE ZEROES.
034100     05  WKS-VTA-TOTAL-AREA            PIC 9(09)V99 VALUE ZEROES.
034200     05  WKS-VTA-TOTAL-CONSIDERACION   PIC S9(13)V99 VALUE ZEROES.
034300     05  WKS-VTA-TOTAL-DEMANDADO       PIC S9(13)V99 VALUE ZEROES.
034400     05  WKS-VTA-TOTAL-RECIBIDO        PIC S9(13)V99 VALUE ZEROES.
034500     05  WKS-VTA-SUMA-BSP              PIC S9(11)V99 VALUE ZEROES.
034600     05  WKS-VTA-SUMA-PORCENTAJES      PIC S9(09)V99 VALUE ZEROES.
034700     05  WKS-VTA-PROMEDIO-BSP          PIC 9(09)V99 VALUE ZEROES.
034800     05  WKS-VTA-PROMEDIO-PORCENTAJE   PIC 9(05)V99 VALUE ZEROES.
034900     05  FILLER                        PIC X(05) VALUE SPACES.
035000******************************************************************
035100*              ACUMULADORES DEL INVENTARIO SIN VENDER            *
035200******************************************************************
035300 01  WKS-TOTALES-INVENTARIO.
035400     05  WKS-INV-TOTAL-UNIDADES        PIC 9(07) VALUE ZEROES.
035500     05  WKS-INV-TOTAL-AREA            PIC 9(09)V99 VALUE ZEROES.
035600     05  FILLER                        PIC X(05) VALUE SPACES.
035700******************************************************************
035800*              METRICAS GENERALES DEL PROYECTO (U9)              *
035900******************************************************************
036000 01  WKS-TOTALES-PROYECTO.
036100     05  WKS-PRY-LOGRO-COBRO           PIC 9(05)V99 VALUE ZEROES.
036200     05  WKS-PRY-PENDIENTE             PIC S9(13)V99 VALUE ZEROES.
036300     05  WKS-TOTAL-CREDITOS-GENERAL    PIC S9(13)V99 VALUE ZEROES.
036400     05  WKS-GRAN-TOTAL-FORMAS         PIC S9(13)V99 VALUE ZEROES.
036500     05  FILLER                        PIC X(05) VALUE SPACES.
036600******************************************************************
036700*         ACUMULADORES DEL PERIODO 2 (REPORTE COMPARATIVO)       *
036800******************************************************************
036900 01  WKS-COMPARACION-PERIODO-DOS.
037000     05  WKS-P2-TOTAL-COBROS           PIC S9(13)V99 VALUE ZEROES.
037100     05  WKS-P2-TOTAL-UNIDADES         PIC 9(07) VALUE ZEROES.
037200     05  WKS-P2-SUMA-PORCENTAJES       PIC S9(09)V99 VALUE ZEROES.
037300     05  WKS-P2-PROMEDIO-PORCENTAJE    PIC 9(05)V99 VALUE ZEROES.
037400     05  WKS-P2-GRAN-TOTAL-FORMAS      PIC S9(13)V99 VALUE ZEROES.
037500     05  WKS-DIF-COBROS                PIC S9(13)V99 VALUE ZEROES.
037600     05  WKS-DIF-UNIDADES              PIC S9(07) VALUE ZEROES.
037700     05  WKS-DIF-PORCENTAJE            PIC S9(05)V99 VALUE ZEROES.
037800     05  FILLER                        PIC X(05) VALUE SPACES.
037900******************************************************************
038000*                 ACUMULADORES DE REPORTE 1 (GRAN TOTAL)         *
038100******************************************************************
038200 01  WKS-GRAN-TOTAL-FASES.
038300     05  WKS-TOT-CREDITOS-RPT          PIC S9(13)V99 VALUE ZEROES.
038400     05  WKS-TOT-DEBITOS-RPT           PIC S9(13)V99 VALUE ZEROES.
038500     05  WKS-TOT-NETO-RPT              PIC S9(13)V99 VALUE ZEROES.
038600     05  FILLER                        PIC X(05) VALUE SPACES.
038700******************************************************************
038800*                    LINEAS DE IMPRESION - REPORTES              *
038900******************************************************************
039000 01  WKS-LINEA-TITULO.
039100     05  FILLER                    PIC X(01) VALUE SPACE.
039200     05  WKS-LT-TEXTO               PIC X(70).
039300     05  FILLER                    PIC X(61) VALUE SPACES.
039400 01  WKS-LINEA-FASES.
039500     05  FILLER                    PIC X(01) VALUE SPACE.
039600     05  WKS-LF-NOMBRE              PIC X(10).
039700     05  FILLER                    PIC X(02) VALUE SPACES.
039800     05  WKS-LF-CUENTA              PIC X(14).
039900     05  FILLER                    PIC X(02) VALUE SPACES.
040000     05  WKS-LF-CREDITOS            PIC ZZ,ZZZ,ZZZ,ZZZ.99-.
040100     05  FILLER                    PIC X(02) VALUE SPACES.
040200     05  WKS-LF-DEBITOS             PIC ZZ,ZZZ,ZZZ,ZZZ.99-.
040300     05  FILLER                    PIC X(02) VALUE SPACES.
040400     05  WKS-LF-NETO                PIC ZZ,ZZZ,ZZZ,ZZZ.99-.
040500     05  FILLER                    PIC X(02) VALUE SPACES.
040600     05  WKS-LF-SALDO               PIC ZZ,ZZZ,ZZZ,ZZZ.99-.
040700     05  FILLER                    PIC X(25) VALUE SPACES.
040800 01  WKS-LINEA-FORMAS.
040900     05  FILLER                    PIC X(01) VALUE SPACE.
041000     05  WKS-LFP-MODO               PIC X(10).
041100     05  FILLER                    PIC X(03) VALUE SPACES.
041200     05  WKS-LFP-MONTO              PIC ZZ,ZZZ,ZZZ,ZZZ.99-.
041300     05  FILLER                    PIC X(03) VALUE SPACES.
041400     05  WKS-LFP-CONTADOR           PIC ZZ,ZZ9.
041500     05  FILLER                    PIC X(03) VALUE SPACES.
041600     05  WKS-LFP-PORCENTAJE         PIC ZZ9.99.
041700     05  FILLER                    PIC X(82) VALUE SPACES.
041800 01  WKS-LINEA-MESES.
041900     05  FILLER                    PIC X(01) VALUE SPACE.
042000     05  WKS-LM-MES                 PIC X(07).
042100     05  FILLER                    PIC X(03) VALUE SPACES.
042200     05  WKS-LM-TOTAL               PIC ZZ,ZZZ,ZZZ,ZZZ.99-.
042300     05  FILLER                    PIC X(103) VALUE SPACES.
042400 01  WKS-LINEA-PROYECTO.
042500     05  FILLER                    PIC X(01) VALUE SPACE.
042600     05  WKS-LP-ETIQUETA            PIC X(45).
042700     05  FILLER                    PIC X(02) VALUE SPACES.
042800     05  WKS-LP-VALOR               PIC ZZ,ZZZ,ZZZ,ZZZ.99-.
042900     05  WKS-LP-VALOR-PCT REDEFINES WKS-LP-VALOR
043000                                    PIC ZZ9.99.
043100     05  FILLER                    PIC X(66) VALUE SPACES.
043200 01  WKS-LINEA-COMPARATIVO.
043300     05  FILLER                    PIC X(01) VALUE SPACE.
043400     05  WKS-LC-ETIQUETA            PIC X(25).
043500     05  FILLER                    PIC X(02) VALUE SPACES.
043600     05  WKS-LC-P1                  PIC ZZ,ZZZ,ZZZ,ZZZ.99-.
043700     05  FILLER                    PIC X(02) VALUE SPACES.
043800     05  WKS-LC-P2                  PIC ZZ,ZZZ,ZZZ,ZZZ.99-.
043900     05  FILLER                    PIC X(02) VALUE SPACES.
044000     05  WKS-LC-CAMBIO              PIC ZZ,ZZZ,ZZZ,ZZZ.99-.
044100     05  FILLER                    PIC X(46) VALUE SPACES.
044200 01  WKS-LINEA-COMPARATIVO-FORMA.
044300     05  FILLER                    PIC X(01) VALUE SPACE.
044400     05  WKS-LCF-MODO               PIC X(10).
044500     05  FILLER                    PIC X(03) VALUE SPACES.
044600     05  WKS-LCF-P1                 PIC ZZ,ZZZ,ZZZ,ZZZ.99-.
044700     05  FILLER                    PIC X(03) VALUE SPACES.
044800     05  WKS-LCF-P2                 PIC ZZ,ZZZ,ZZZ,ZZZ.99-.
044900     05  FILLER                    PIC X(79) VALUE SPACES.
045000*
045100 PROCEDURE DIVISION.
045200******************************************************************
045300*                     0000  -  CONTROL PRINCIPAL                 *
045400******************************************************************
045500 0000-CONTROL SECTION.
045600     PERFORM 0100-INICIO
045700         THRU 0100-INICIO-E
045800     PERFORM 0200-PROCESA-BITACORA
045900         THRU 0200-PROCESA-BITACORA-E
046000         UNTIL FIN-CALEDG
046100     PERFORM 0300-PROCESA-VENTAS
046200         THRU 0300-PROCESA-VENTAS-E
046300         UNTIL FIN-CAVENT
046400     PERFORM 0400-PROCESA-INVENTARIO
046500         THRU 0400-PROCESA-INVENTARIO-E
046600         UNTIL FIN-CAINVN
046700     PERFORM 0500-IMPRIME-REPORTES
046800         THRU 0500-IMPRIME-REPORTES-E
046900     IF WKS-COMPARAR
047000         PERFORM 0600-COMPARA-PERIODOS
047100             THRU 0600-COMPARA-PERIODOS-E
047200     END-IF
047300     PERFORM 0900-TERMINA
047400         THRU 0900-TERMINA-E
047500     STOP RUN.
047600 0000-CONTROL-E. EXIT.
047700******************************************************************
047800*          0100  -  APERTURA DE ARCHIVOS Y LECTURAS INICIALES    *
047900******************************************************************
048000*    (14/02/93 EJSR - SR-0289. EL BYTE UPSI-0 DEL JCL DE CORRIDA
048100*    ES OTRA FORMA DE ACTIVAR LA COMPARACION SIN CAMBIAR LA
048200*    TARJETA SYSIN; SI CUALQUIERA DE LOS DOS VIENE ENCENDIDO,
048300*    SE CORRE EL REPORTE 5).
048400 0100-INICIO SECTION.
048500     ACCEPT WKS-TARJETA-PARAMETROS FROM SYSIN
048600     IF UPSI-0 IS ON
048700         MOVE 'S' TO WKS-PARM-COMPARAR
048800     END-IF
048900     PERFORM 0110-ABRE-ARCHIVOS
049000         THRU 0110-ABRE-ARCHIVOS-E
049100     PERFORM 0120-LEE-BITACORA
049200         THRU 0120-LEE-BITACORA-E
049300     PERFORM 0130-LEE-VENTA
049400         THRU 0130-LEE-VENTA-E
049500     PERFORM 0140-LEE-INVENTARIO
049600         THRU 0140-LEE-INVENTARIO-E.
049700 0100-INICIO-E. EXIT.
049800*
049900 0110-ABRE-ARCHIVOS SECTION.
050000     OPEN INPUT  CALEDG
050100     IF FS-CALEDG NOT = ZEROES
050200         MOVE 'CACOL01' TO WKS-PROGRAMA
050300         MOVE 'CALEDG'  TO WKS-ARCHIVO
050400         MOVE 'OPEN'    TO WKS-ACCION
050500         CALL 'DEBD1R00' USING WKS-PROGRAMA, WKS-ARCHIVO,
050600               WKS-ACCION, WKS-LLAVE, FS-CALEDG, FSE-CALEDG
050700         DISPLAY 'CACOL01 - ERROR AL ABRIR CALEDG - FS='
050800                 FS-CALEDG UPON CONSOLE
050900         PERFORM 0900-TERMINA THRU 0900-TERMINA-E
051000         STOP RUN
051100     END-IF
051200     OPEN INPUT  CAVENT
051300     IF FS-CAVENT NOT = ZEROES
051400         MOVE 'CACOL01' TO WKS-PROGRAMA
051500         MOVE 'CAVENT'  TO WKS-ARCHIVO
051600         MOVE 'OPEN'    TO WKS-ACCION
051700         CALL 'DEBD1R00' USING WKS-PROGRAMA, WKS-ARCHIVO,
051800               WKS-ACCION, WKS-LLAVE, FS-CAVENT, FSE-CAVENT
051900         DISPLAY 'CACOL01 - ERROR AL ABRIR CAVENT - FS='
052000                 FS-CAVENT UPON CONSOLE
052100         PERFORM 0900-TERMINA THRU 0900-TERMINA-E
052200         STOP RUN
052300     END-IF
052400     OPEN INPUT  CAINVN
052500     IF FS-CAINVN NOT = ZEROES
052600         MOVE 'CACOL01' TO WKS-PROGRAMA
052700         MOVE 'CAINVN'  TO WKS-ARCHIVO
052800         MOVE 'OPEN'    TO WKS-ACCION
052900         CALL 'DEBD1R00' USING WKS-PROGRAMA, WKS-ARCHIVO,
053000               WKS-ACCION, WKS-LLAVE, FS-CAINVN, FSE-CAINVN
053100         DISPLAY 'CACOL01 - ERROR AL ABRIR CAINVN - FS='
053200                 FS-CAINVN UPON CONSOLE
053300         PERFORM 0900-TERMINA THRU 0900-TERMINA-E
053400         STOP RUN
053500     END-IF
053600     OPEN OUTPUT CATRAN
053700     IF FS-CATRAN NOT = ZEROES
053800         MOVE 'CACOL01' TO WKS-PROGRAMA
053900         MOVE 'CATRAN'  TO WKS-ARCHIVO
054000         MOVE 'OPEN'    TO WKS-ACCION
054100         CALL 'DEBD1R00' USING WKS-PROGRAMA, WKS-ARCHIVO,
054200               WKS-ACCION, WKS-LLAVE, FS-CATRAN, FSE-CATRAN
054300         DISPLAY 'CACOL01 - ERROR AL ABRIR CATRAN - FS='
054400                 FS-CATRAN UPON CONSOLE
054500         PERFORM 0900-TERMINA THRU 0900-TERMINA-E
054600         STOP RUN
054700     END-IF
054800     OPEN OUTPUT CARPTE
054900     IF FS-CARPTE NOT = ZEROES
055000         MOVE 'CACOL01' TO WKS-PROGRAMA
055100         MOVE 'CARPTE'  TO WKS-ARCHIVO
055200         MOVE 'OPEN'    TO WKS-ACCION
055300         CALL 'DEBD1R00' USING WKS-PROGRAMA, WKS-ARCHIVO,
055400               WKS-ACCION, WKS-LLAVE, FS-CARPTE, FSE-CARPTE
055500         DISPLAY 'CACOL01 - ERROR AL ABRIR CARPTE - FS='
055600                 FS-CARPTE UPON CONSOLE
055700         PERFORM 0900-TERMINA THRU 0900-TERMINA-E
055800         STOP RUN
055900     END-IF.
056000 0110-ABRE-ARCHIVOS-E. EXIT.
056100*
056200 0120-LEE-BITACORA SECTION.
056300     READ CALEDG
056400         AT END
056500             MOVE 1 TO WKS-FIN-CALEDG
056600             GO TO 0120-LEE-BITACORA-E
056700     END-READ
056800     ADD 1 TO WKS-CONT-LEIDOS-CALEDG.
056900 0120-LEE-BITACORA-E. EXIT.
057000*
057100 0130-LEE-VENTA SECTION.
057200     READ CAVENT
057300         AT END
057400             MOVE 1 TO WKS-FIN-CAVENT
057500             GO TO 0130-LEE-VENTA-E
057600     END-READ
057700     ADD 1 TO WKS-CONT-LEIDOS-CAVENT.
057800 0130-LEE-VENTA-E. EXIT.
057900*
058000 0140-LEE-INVENTARIO SECTION.
058100     READ CAINVN
058200         AT END
058300             MOVE 1 TO WKS-FIN-CAINVN
058400             GO TO 0140-LEE-INVENTARIO-E
058500     END-READ
058600     ADD 1 TO WKS-CONT-LEIDOS-CAINVN.
058700 0140-LEE-INVENTARIO-E. EXIT.
058800******************************************************************
058900*   0200  -  U1/U2 SEGMENTA POR FASE, DERIVA Y ESCRIBE BITACORA  *
059000*            ENRIQUECIDA (CATRAN).  UN ENCABEZADO 'H' ABRE UNA   *
059100*            FASE NUEVA Y ARRANCA SU SALDO CORRIDO EN CERO; UNA  *
059200*            TRANSACCION 'T' SUMA O RESTA CONTRA ESE SALDO.      *
059300******************************************************************
059400 0200-PROCESA-BITACORA SECTION.
059500     IF CLT-ES-ENCABEZADO
059600         PERFORM 0210-ABRE-FASE THRU 0210-ABRE-FASE-E
059700     ELSE
059800         PERFORM 0220-NORMALIZA-MONTO-LEDG
059900             THRU 0220-NORMALIZA-MONTO-LEDG-E
060000         PERFORM 0230-CALCULA-SALDO
060100             THRU 0230-CALCULA-SALDO-E
060200         PERFORM 0240-ACTUALIZA-TABLA-FASE
060300             THRU 0240-ACTUALIZA-TABLA-FASE-E
060400         PERFORM 0245-MUEVE-A-ENRIQUECIDA
060500             THRU 0245-MUEVE-A-ENRIQUECIDA-E
060600         MOVE ENR-DESCRIPTION TO WKS-DESCRIPCION-MAY-W
060700         INSPECT WKS-DESCRIPCION-MAY-W CONVERTING
060800               'abcdefghijklmnopqrstuvwxyz'
060900            TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
061000         PERFORM 0250-DETERMINA-FORMA-PAGO
061100             THRU 0250-DETERMINA-FORMA-PAGO-E
061200         MOVE WKS-FORMA-PAGO-BUSCAR-W TO ENR-FORMA-PAGO
061300         PERFORM 0255-ACUMULA-FORMA-PAGO
061400             THRU 0255-ACUMULA-FORMA-PAGO-E
061500         PERFORM 0260-DETECTA-RECHAZO
061600             THRU 0260-DETECTA-RECHAZO-E
061700         PERFORM 0265-ACUMULA-MES
061800             THRU 0265-ACUMULA-MES-E
061900         PERFORM 0270-DETERMINA-RECIBO
062000             THRU 0270-DETERMINA-RECIBO-E
062100         PERFORM 0280-EXTRAE-UNIDAD
062200             THRU 0280-EXTRAE-UNIDAD-E
062300         PERFORM 0295-ESCRIBE-ENRIQUECIDA
062400             THRU 0295-ESCRIBE-ENRIQUECIDA-E
062500     END-IF
062600     PERFORM 0120-LEE-BITACORA THRU 0120-LEE-BITACORA-E.
062700 0200-PROCESA-BITACORA-E. EXIT.
062800*
062900*    U1 - UN ENCABEZADO 'H' ABRE UNA FASE NUEVA. SE ALTA EN LA
063000*    TABLA-FASES (SI HAY CUPO) Y SE REINICIA EL SALDO CORRIDO.
063100 0210-ABRE-FASE SECTION.
063200     ADD 1 TO WKS-NUM-FASES
063300     IF WKS-NUM-FASES > 20
063400         MOVE 20 TO WKS-NUM-FASES
063500     ELSE
063600         SET WKS-IX-FASE TO WKS-NUM-FASES
063700         MOVE SPACES TO WKS-FASE-NOMBRE(WKS-IX-FASE)
063800         STRING 'FASE ' DELIMITED BY SIZE
063900                CLT-PHASE-NUMBER DELIMITED BY SIZE
064000                INTO WKS-FASE-NOMBRE(WKS-IX-FASE)
064100         MOVE CLT-ACCOUNT-NUMBER TO WKS-FASE-CUENTA(WKS-IX-FASE)
064200         MOVE ZEROES TO WKS-FASE-CREDITOS(WKS-IX-FASE)
064300                        WKS-FASE-DEBITOS(WKS-IX-FASE)
064400                        WKS-FASE-NETO(WKS-IX-FASE)
064500                        WKS-FASE-SALDO-FINAL(WKS-IX-FASE)
064600     END-IF
064700     MOVE CLT-PHASE-NUMBER   TO WKS-FASE-NUM-ACTUAL
064800     MOVE WKS-FASE-NOMBRE(WKS-IX-FASE)
064900                             TO WKS-FASE-NOMBRE-ACTUAL
065000     MOVE CLT-ACCOUNT-NUMBER TO WKS-FASE-CUENTA-ACTUAL
065100     MOVE ZEROES             TO WKS-FASE-SALDO-ACTUAL.
065200 0210-ABRE-FASE-E. EXIT.
065300*
065400*    U3 - TRAER MONTO NO NUMERICO O EN BLANCO SE TRATA COMO CERO.
065500 0220-NORMALIZA-MONTO-LEDG SECTION.
065600     IF CLT-AMOUNT NOT NUMERIC
065700         MOVE ZEROES TO CLT-AMOUNT
065800     END-IF.
065900 0220-NORMALIZA-MONTO-LEDG-E. EXIT.
066000*
066100*    U1 - EL SALDO CORRIDO DE LA FASE SUMA LOS CREDITOS Y RESTA
066200*    LOS DEBITOS. UN INDICADOR DR-CR EN BLANCO O DISTINTO DE
066300*    C/D SE TRATA COMO DEBITO (NO AUMENTA EL SALDO A FAVOR).
066400 0230-CALCULA-SALDO SECTION.
066500     IF CLT-ES-CREDITO
066600         ADD CLT-AMOUNT TO WKS-FASE-SALDO-ACTUAL
066700     ELSE
066800         SUBTRACT CLT-AMOUNT FROM WKS-FASE-SALDO-ACTUAL
066900     END-IF.
067000 0230-CALCULA-SALDO-E. EXIT.
067100*
067200 0240-ACTUALIZA-TABLA-FASE SECTION.
067300     IF CLT-ES-CREDITO
067400         ADD CLT-AMOUNT TO WKS-FASE-CREDITOS(WKS-IX-FASE)
067500         ADD CLT-AMOUNT TO WKS-FASE-NETO(WKS-IX-FASE)
067600         ADD CLT-AMOUNT TO WKS-TOTAL-CREDITOS-GENERAL
067700     ELSE
067800         ADD CLT-AMOUNT TO WKS-FASE-DEBITOS(WKS-IX-FASE)
067900         SUBTRACT CLT-AMOUNT FROM WKS-FASE-NETO(WKS-IX-FASE)
068000     END-IF
068100     MOVE WKS-FASE-SALDO-ACTUAL
068200                         TO WKS-FASE-SALDO-FINAL(WKS-IX-FASE).
068300 0240-ACTUALIZA-TABLA-FASE-E. EXIT.
068400*
068500 0245-MUEVE-A-ENRIQUECIDA SECTION.
068600     MOVE CLT-TXN-TYPE       TO ENR-TXN-TYPE
068700     MOVE CLT-VALUE-DATE     TO ENR-VALUE-DATE
068800     MOVE CLT-DESCRIPTION    TO ENR-DESCRIPTION
068900     MOVE CLT-DR-CR          TO ENR-DR-CR
069000     MOVE CLT-AMOUNT         TO ENR-AMOUNT
069100     MOVE CLT-SALES-TAG      TO ENR-SALES-TAG
069200     MOVE WKS-FASE-NOMBRE-ACTUAL TO ENR-FASE-NOMBRE
069300     MOVE WKS-FASE-CUENTA-ACTUAL TO ENR-FASE-CUENTA
069400     MOVE WKS-FASE-SALDO-ACTUAL  TO ENR-SALDO-CORRIDO.
069500 0245-MUEVE-A-ENRIQUECIDA-E. EXIT.
069600*
069700*    U2 - LA FORMA DE PAGO SE DETECTA BUSCANDO PALABRAS CLAVE EN
069800*    LA DESCRIPCION, EN UN ORDEN FIJO DE PRIORIDAD. SI NINGUNA
069900*    PALABRA CLAVE APARECE, LA FORMA DE PAGO ES 'OTHER'.
070000*    (04/03/92 EJSR - SR-0203: ANTES SE COMPARABA SIN PASAR LA
070100*    DESCRIPCION A MAYUSCULAS Y SE PERDIAN COINCIDENCIAS).
070200 0250-DETERMINA-FORMA-PAGO SECTION.
070300     MOVE ZEROES TO WKS-TALLY-CHQ WKS-TALLY-UPI WKS-TALLY-NEFT
070400                     WKS-TALLY-RTGS WKS-TALLY-IMPS
070500                     WKS-TALLY-TRF WKS-TALLY-CASH WKS-TALLY-DD
070600     INSPECT WKS-DESCRIPCION-MAY-W TALLYING
070700             WKS-TALLY-CHQ  FOR ALL 'CHQ' ALL 'CHEQUE' ALL 'MICR'
070800             WKS-TALLY-UPI  FOR ALL 'UPI'
070900             WKS-TALLY-NEFT FOR ALL 'NEFT'
071000             WKS-TALLY-RTGS FOR ALL 'RTGS'
071100             WKS-TALLY-IMPS FOR ALL 'IMPS'
071200             WKS-TALLY-TRF  FOR ALL 'TRANSFER' ALL 'TRF'
071300             WKS-TALLY-CASH FOR ALL 'CASH'
071400             WKS-TALLY-DD   FOR ALL 'DD' ALL 'DEMAND DRAFT'
071500     EVALUATE TRUE
071600         WHEN WKS-TALLY-CHQ  NOT = 0
071700              MOVE 'Cheque'   TO WKS-FORMA-PAGO-BUSCAR-W
071800         WHEN WKS-TALLY-UPI  NOT = 0
071900              MOVE 'UPI'      TO WKS-FORMA-PAGO-BUSCAR-W
072000         WHEN WKS-TALLY-NEFT NOT = 0
072100              MOVE 'NEFT'     TO WKS-FORMA-PAGO-BUSCAR-W
072200         WHEN WKS-TALLY-RTGS NOT = 0
072300              MOVE 'RTGS'     TO WKS-FORMA-PAGO-BUSCAR-W
072400         WHEN WKS-TALLY-IMPS NOT = 0
072500              MOVE 'IMPS'     TO WKS-FORMA-PAGO-BUSCAR-W
072600         WHEN WKS-TALLY-TRF  NOT = 0
072700              MOVE 'Transfer' TO WKS-FORMA-PAGO-BUSCAR-W
072800         WHEN WKS-TALLY-CASH NOT = 0
072900              MOVE 'Cash'     TO WKS-FORMA-PAGO-BUSCAR-W
073000         WHEN WKS-TALLY-DD   NOT = 0
073100              MOVE 'DD'       TO WKS-FORMA-PAGO-BUSCAR-W
073200         WHEN OTHER
073300              MOVE 'Other'    TO WKS-FORMA-PAGO-BUSCAR-W
073400     END-EVALUATE.
073500 0250-DETERMINA-FORMA-PAGO-E. EXIT.
073600*
073700 0255-ACUMULA-FORMA-PAGO SECTION.
073800     SET WKS-IX-NOM TO 1
073900     SEARCH WKS-FP-NOMBRE-FIJO
074000         AT END
074100             SET WKS-IX-FORMA TO 9
074200         WHEN WKS-FP-NOMBRE-FIJO(WKS-IX-NOM) =
074300              WKS-FORMA-PAGO-BUSCAR-W
074400             SET WKS-IX-FORMA TO WKS-IX-NOM
074500     END-SEARCH
074600     IF CLT-ES-CREDITO
074700         ADD CLT-AMOUNT TO WKS-FORMA-TOTAL(WKS-IX-FORMA)
074800         ADD 1          TO WKS-FORMA-CONTADOR(WKS-IX-FORMA)
074900         ADD CLT-AMOUNT TO WKS-GRAN-TOTAL-FORMAS
075000     END-IF.
075100 0255-ACUMULA-FORMA-PAGO-E. EXIT.
075200*
075300*    U2 - UN RECHAZO SE MARCA CUANDO LA ETIQUETA DE VENTA TRAE
075400*    LA PALABRA 'BOUNCE' O LA DESCRIPCION TRAE 'RET-'.
075500 0260-DETECTA-RECHAZO SECTION.
075600     MOVE ZEROES TO WKS-TALLY-BOUNCE WKS-TALLY-RET
075700     INSPECT ENR-SALES-TAG  TALLYING WKS-TALLY-BOUNCE
075800             FOR ALL 'Bounce' ALL 'BOUNCE' ALL 'bounce'
075900     INSPECT ENR-DESCRIPTION TALLYING WKS-TALLY-RET
076000             FOR ALL 'RET-'
076100     IF WKS-TALLY-BOUNCE NOT = 0 OR WKS-TALLY-RET NOT = 0
076200         MOVE 'Y' TO ENR-RECHAZO
076300     ELSE
076400         MOVE 'N' TO ENR-RECHAZO
076500     END-IF.
076600 0260-DETECTA-RECHAZO-E. EXIT.
076700*
076800*    U8 - TENDENCIA MENSUAL DE COBROS. SOLO SE ACUMULAN LOS
076900*    CREDITOS (INGRESOS) Y SOLO CUANDO LA FECHA ES VALIDA.
077000 0265-ACUMULA-MES SECTION.
077100     IF ENR-ES-CREDITO AND NOT ENR-FECHA-INVALIDA
077200         MOVE ZEROES TO WKS-MES-CLAVE-W
077300         COMPUTE WKS-MES-CLAVE-W =
077400               (ENR-VALUE-AAAA * 100) + ENR-VALUE-MM
077500         MOVE 'N' TO WKS-MES-ENCONTRADO
077600         PERFORM 0266-BUSCA-MES THRU 0266-BUSCA-MES-E
077700             VARYING WKS-IX-MES FROM 1 BY 1
077800             UNTIL WKS-IX-MES > WKS-NUM-MESES
077900                OR WKS-MES-YA-ENCONTRADO
078000         IF NOT WKS-MES-YA-ENCONTRADO
078100             IF WKS-NUM-MESES < 120
078200                 ADD 1 TO WKS-NUM-MESES
078300                 SET WKS-IX-MES TO WKS-NUM-MESES
078400                 MOVE WKS-MES-CLAVE-W TO
078500                      WKS-MES-CLAVE(WKS-IX-MES)
078600                 MOVE ENR-AMOUNT TO
078700                      WKS-MES-TOTAL(WKS-IX-MES)
078800             END-IF
078900         ELSE
079000             ADD ENR-AMOUNT TO WKS-MES-TOTAL(WKS-IX-MES)
079100         END-IF
079200     END-IF.
079300 0265-ACUMULA-MES-E. EXIT.
079400*
079500 0266-BUSCA-MES SECTION.
079600     IF WKS-MES-CLAVE(WKS-IX-MES) = WKS-MES-CLAVE-W
079700         SET WKS-MES-YA-ENCONTRADO TO TRUE
079800     END-IF.
079900 0266-BUSCA-MES-E. EXIT.
080000*
080100*    U2 - EL RECIBO QUEDA PENDIENTE CUANDO LA ETIQUETA DE VENTA
080200*    TRAE LA LEYENDA 'RECEIPT NOT GENERATED'; DE LO CONTRARIO,
080300*    SE CONSIDERA GENERADO.
080400 0270-DETERMINA-RECIBO SECTION.
080500     MOVE ZEROES TO WKS-TALLY-PEND
080600     INSPECT ENR-SALES-TAG TALLYING WKS-TALLY-PEND
080700             FOR ALL 'RECEIPT NOT GENERATED'
080800     IF WKS-TALLY-PEND NOT = 0
080900         MOVE 'Pending'   TO ENR-ESTADO-RECIBO
081000     ELSE
081100         MOVE 'Generated' TO ENR-ESTADO-RECIBO
081200     END-IF.
081300 0270-DETERMINA-RECIBO-E. EXIT.
081400*
081500*    U2 - EL NUMERO DE UNIDAD SE EXTRAE DE LA ETIQUETA DE VENTA
081600*    CUANDO TRAE EL PATRON 'CA NN-NNN'. SE BUSCA POSICION POR
081700*    POSICION LA SUBCADENA 'CA ' SEGUIDA DE DIGITO.
081800*    (22/09/92 RGAR - SR-0247: NUEVO PARA EL PROYECTO CA).
081900 0280-EXTRAE-UNIDAD SECTION.
082000     MOVE SPACES TO ENR-NUMERO-UNIDAD
082100     MOVE 'N' TO WKS-UNIDAD-ENCONTRADA
082200     PERFORM 0285-BUSCA-PATRON-UNIDAD
082300         THRU 0285-BUSCA-PATRON-UNIDAD-E
082400         VARYING WKS-POS-SCAN FROM 1 BY 1
082500         UNTIL WKS-POS-SCAN > 22
082600            OR WKS-UNIDAD-YA-ENCONTRADA.
082700 0280-EXTRAE-UNIDAD-E. EXIT.
082800*
082900 0285-BUSCA-PATRON-UNIDAD SECTION.
083000     IF ENR-SALES-TAG(WKS-POS-SCAN:3)   = 'CA '
083100        AND ENR-SALES-TAG(WKS-POS-SCAN + 3:1) IS NUMERIC
083200         MOVE ENR-SALES-TAG(WKS-POS-SCAN:9) TO ENR-NUMERO-UNIDAD
083300         SET WKS-UNIDAD-YA-ENCONTRADA TO TRUE
083400     END-IF.
083500 0285-BUSCA-PATRON-UNIDAD-E. EXIT.
083600*
083700 0295-ESCRIBE-ENRIQUECIDA SECTION.
083800     WRITE ENR-TRANSACCION-ENRIQUECIDA
083900     IF FS-CATRAN NOT = ZEROES
084000         MOVE 'CACOL01' TO WKS-PROGRAMA
084100         MOVE 'CATRAN'  TO WKS-ARCHIVO
084200         MOVE 'WRITE'   TO WKS-ACCION
084300         CALL 'DEBD1R00' USING WKS-PROGRAMA, WKS-ARCHIVO,
084400               WKS-ACCION, WKS-LLAVE, FS-CATRAN, FSE-CATRAN
084500         DISPLAY 'CACOL01 - ERROR AL ESCRIBIR CATRAN - FS='
084600                 FS-CATRAN UPON CONSOLE
084700     ELSE
084800         ADD 1 TO WKS-CONT-ESCRITOS-CATRAN
084900     END-IF.
085000 0295-ESCRIBE-ENRIQUECIDA-E. EXIT.
085100******************************************************************
085200*      0300  -  U4 PASADA DEL MAESTRO DE VENTAS DEL PROYECTO     *
085300******************************************************************
085400 0300-PROCESA-VENTAS SECTION.
085500     PERFORM 0315-NORMALIZA-MONTOS-VENTA
085600         THRU 0315-NORMALIZA-MONTOS-VENTA-E
085700     MOVE SLM-MONTO-DEMANDADO TO WKS-DEMANDADO-CALC-W
085800     MOVE SLM-MONTO-RECIBIDO  TO WKS-RECIBIDO-CALC-W
085900     PERFORM 0320-CALCULA-PORCENTAJE-COBRO
086000         THRU 0320-CALCULA-PORCENTAJE-COBRO-E
086100     MOVE WKS-PORCENTAJE-CALC-W TO WKS-VTA-PORCENTAJE-W
086200     PERFORM 0330-ACUMULA-VENTAS
086300         THRU 0330-ACUMULA-VENTAS-E
086400     PERFORM 0130-LEE-VENTA THRU 0130-LEE-VENTA-E.
086500 0300-PROCESA-VENTAS-E. EXIT.
086600*
086700*    U3 - CAMPOS NO NUMERICOS O EN BLANCO DEL MAESTRO DE VENTAS
086800*    SE TRATAN COMO CERO ANTES DE ACUMULAR NADA.
086900 0315-NORMALIZA-MONTOS-VENTA SECTION.
087000     IF SLM-AREA-SQFT NOT NUMERIC
087100         MOVE ZEROES TO SLM-AREA-SQFT
087200     END-IF
087300     IF SLM-BSP-RATE NOT NUMERIC
087400         MOVE ZEROES TO SLM-BSP-RATE
087500     END-IF
087600     IF SLM-TOTAL-CONSIDERACION NOT NUMERIC
087700         MOVE ZEROES TO SLM-TOTAL-CONSIDERACION
087800     END-IF
087900     IF SLM-MONTO-DEMANDADO NOT NUMERIC
088000         MOVE ZEROES TO SLM-MONTO-DEMANDADO
088100     END-IF
088200     IF SLM-MONTO-RECIBIDO NOT NUMERIC
088300         MOVE ZEROES TO SLM-MONTO-RECIBIDO
088400     END-IF.
088500 0315-NORMALIZA-MONTOS-VENTA-E. EXIT.
088600*
088700*    U4 - PORCENTAJE DE COBRO DE LA UNIDAD. SIN MONTO DEMANDADO
088800*    EL PORCENTAJE ES CERO; NUNCA SE IMPRIME FUERA DE 0-100.
088900*    (30/08/93 MLOP - SR-0311).
089000 0320-CALCULA-PORCENTAJE-COBRO SECTION.
089100     IF WKS-DEMANDADO-CALC-W = 0
089200         MOVE ZEROES TO WKS-PORCENTAJE-CALC-W
089300     ELSE
089400         COMPUTE WKS-PORCENTAJE-CALC-W ROUNDED =
089500               WKS-RECIBIDO-CALC-W / WKS-DEMANDADO-CALC-W * 100
089600         IF WKS-PORCENTAJE-CALC-W > 100
089700             MOVE 100 TO WKS-PORCENTAJE-CALC-W
089800         END-IF
089900     END-IF.
090000 0320-CALCULA-PORCENTAJE-COBRO-E. EXIT.
090100*
090200 0330-ACUMULA-VENTAS SECTION.
090300     ADD 1 TO WKS-VTA-TOTAL-UNIDADES
090400     ADD SLM-AREA-SQFT            TO WKS-VTA-TOTAL-AREA
090500     ADD SLM-TOTAL-CONSIDERACION  TO WKS-VTA-TOTAL-CONSIDERACION
090600     ADD SLM-MONTO-DEMANDADO      TO WKS-VTA-TOTAL-DEMANDADO
090700     ADD SLM-MONTO-RECIBIDO       TO WKS-VTA-TOTAL-RECIBIDO
090800     ADD SLM-BSP-RATE             TO WKS-VTA-SUMA-BSP
090900     ADD WKS-VTA-PORCENTAJE-W     TO WKS-VTA-SUMA-PORCENTAJES.
091000 0330-ACUMULA-VENTAS-E. EXIT.
091100******************************************************************
091200*   0400  -  U5 PASADA DEL INVENTARIO DE APARTAMENTOS SIN VENDER *
091300******************************************************************
091400 0400-PROCESA-INVENTARIO SECTION.
091500     PERFORM 0410-NORMALIZA-AREA THRU 0410-NORMALIZA-AREA-E
091600     PERFORM 0415-DEFAULT-ESTADO THRU 0415-DEFAULT-ESTADO-E
091700     PERFORM 0420-ACUMULA-INVENTARIO
091800         THRU 0420-ACUMULA-INVENTARIO-E
091900     PERFORM 0140-LEE-INVENTARIO THRU 0140-LEE-INVENTARIO-E.
092000 0400-PROCESA-INVENTARIO-E. EXIT.
092100*
092200 0410-NORMALIZA-AREA SECTION.
092300     IF INV-AREA-SQFT NOT NUMERIC
092400         MOVE ZEROES TO INV-AREA-SQFT
092500     END-IF.
092600 0410-NORMALIZA-AREA-E. EXIT.
092700*
092800*    U5 - UNA UNIDAD SIN ESTADO CAPTURADO SE CONSIDERA 'UNSOLD'.
092900 0415-DEFAULT-ESTADO SECTION.
093000     IF INV-STATUS-EN-BLANCO
093100         MOVE 'Unsold' TO INV-STATUS
093200     END-IF.
093300 0415-DEFAULT-ESTADO-E. EXIT.
093400*
093500 0420-ACUMULA-INVENTARIO SECTION.
093600     ADD 1 TO WKS-INV-TOTAL-UNIDADES
093700     ADD INV-AREA-SQFT TO WKS-INV-TOTAL-AREA.
093800 0420-ACUMULA-INVENTARIO-E. EXIT.
093900******************************************************************
094000*      0500  -  IMPRESION DE LOS REPORTES 1 A 4 DEL PROYECTO     *
094100******************************************************************
094200 0500-IMPRIME-REPORTES SECTION.
094300     PERFORM 0510-IMPRIME-RESUMEN-FASES
094400         THRU 0510-IMPRIME-RESUMEN-FASES-E
094500     PERFORM 0520-IMPRIME-RESUMEN-FORMA-PAGO
094600         THRU 0520-IMPRIME-RESUMEN-FORMA-PAGO-E
094700     PERFORM 0529-ORDENA-TABLA-MESES
094800         THRU 0529-ORDENA-TABLA-MESES-E
094900     PERFORM 0530-IMPRIME-TENDENCIA-MENSUAL
095000         THRU 0530-IMPRIME-TENDENCIA-MENSUAL-E
095100     PERFORM 0540-IMPRIME-RESUMEN-PROYECTO
095200         THRU 0540-IMPRIME-RESUMEN-PROYECTO-E.
095300 0500-IMPRIME-REPORTES-E. EXIT.
095400*
095500*    REPORTE 1 - COBROS POR FASE (U1/U6).
095600 0510-IMPRIME-RESUMEN-FASES SECTION.
095700     MOVE ZEROES TO WKS-TOT-CREDITOS-RPT WKS-TOT-DEBITOS-RPT
095800                     WKS-TOT-NETO-RPT
095900     MOVE SPACES TO WKS-LINEA-TITULO
096000     MOVE 'REPORTE 1 - RESUMEN DE COBROS POR FASE'
096100                                      TO WKS-LT-TEXTO
096200     WRITE CARPTE-REGISTRO FROM WKS-LINEA-TITULO
096300         AFTER ADVANCING C01
096400     MOVE SPACES TO WKS-LINEA-FASES
096500     MOVE 'FASE'    TO WKS-LF-NOMBRE
096600     MOVE 'CUENTA'  TO WKS-LF-CUENTA
096700     WRITE CARPTE-REGISTRO FROM WKS-LINEA-FASES
096800         AFTER ADVANCING 2
096900     IF WKS-NUM-FASES > 0
097000         PERFORM 0512-IMPRIME-LINEA-FASE
097100             THRU 0512-IMPRIME-LINEA-FASE-E
097200             VARYING WKS-IX-FASE FROM 1 BY 1
097300             UNTIL WKS-IX-FASE > WKS-NUM-FASES
097400     END-IF
097500     MOVE SPACES TO WKS-LINEA-FASES
097600     MOVE 'TOTAL GENERAL' TO WKS-LF-NOMBRE
097700     MOVE WKS-TOT-CREDITOS-RPT TO WKS-LF-CREDITOS
097800     MOVE WKS-TOT-DEBITOS-RPT  TO WKS-LF-DEBITOS
097900     MOVE WKS-TOT-NETO-RPT     TO WKS-LF-NETO
098000     WRITE CARPTE-REGISTRO FROM WKS-LINEA-FASES
098100         AFTER ADVANCING 2.
098200 0510-IMPRIME-RESUMEN-FASES-E. EXIT.
098300*
098400 0512-IMPRIME-LINEA-FASE SECTION.
098500     MOVE SPACES TO WKS-LINEA-FASES
098600     MOVE WKS-FASE-NOMBRE(WKS-IX-FASE)      TO WKS-LF-NOMBRE
098700     MOVE WKS-FASE-CUENTA(WKS-IX-FASE)      TO WKS-LF-CUENTA
098800     MOVE WKS-FASE-CREDITOS(WKS-IX-FASE)    TO WKS-LF-CREDITOS
098900     MOVE WKS-FASE-DEBITOS(WKS-IX-FASE)     TO WKS-LF-DEBITOS
099000     MOVE WKS-FASE-NETO(WKS-IX-FASE)        TO WKS-LF-NETO
099100     MOVE WKS-FASE-SALDO-FINAL(WKS-IX-FASE) TO WKS-LF-SALDO
099200     WRITE CARPTE-REGISTRO FROM WKS-LINEA-FASES
099300         AFTER ADVANCING 1
099400     ADD WKS-FASE-CREDITOS(WKS-IX-FASE) TO WKS-TOT-CREDITOS-RPT
099500     ADD WKS-FASE-DEBITOS(WKS-IX-FASE)  TO WKS-TOT-DEBITOS-RPT
099600     ADD WKS-FASE-NETO(WKS-IX-FASE)     TO WKS-TOT-NETO-RPT.
099700 0512-IMPRIME-LINEA-FASE-E. EXIT.
099800*
099900*    REPORTE 2 - DISTRIBUCION DE COBROS POR FORMA DE PAGO (U2/U7).
100000 0520-IMPRIME-RESUMEN-FORMA-PAGO SECTION.
100100     PERFORM 0525-CALCULA-PORCENTAJE-FORMA
100200         THRU 0525-CALCULA-PORCENTAJE-FORMA-E
100300         VARYING WKS-IX-FORMA FROM 1 BY 1
100400         UNTIL WKS-IX-FORMA > 9
100500     MOVE SPACES TO WKS-LINEA-TITULO
100600     MOVE 'REPORTE 2 - COBROS POR FORMA DE PAGO'
100700                                      TO WKS-LT-TEXTO
100800     WRITE CARPTE-REGISTRO FROM WKS-LINEA-TITULO
100900         AFTER ADVANCING C01
101000     PERFORM 0522-IMPRIME-LINEA-FORMA
101100         THRU 0522-IMPRIME-LINEA-FORMA-E
101200         VARYING WKS-IX-FORMA FROM 1 BY 1
101300         UNTIL WKS-IX-FORMA > 9.
101400 0520-IMPRIME-RESUMEN-FORMA-PAGO-E. EXIT.
101500*
101600*    U7 - PORCENTAJE DE CADA FORMA DE PAGO SOBRE EL TOTAL DE
101700*    CREDITOS (LOS DEBITOS NO PARTICIPAN EN ESTE REPARTO).
101800 0525-CALCULA-PORCENTAJE-FORMA SECTION.
101900     IF WKS-GRAN-TOTAL-FORMAS = 0
102000         MOVE ZEROES TO WKS-FORMA-PORCENTAJE(WKS-IX-FORMA)
102100     ELSE
102200         COMPUTE WKS-FORMA-PORCENTAJE(WKS-IX-FORMA) ROUNDED =
102300               WKS-FORMA-TOTAL(WKS-IX-FORMA) /
102400               WKS-GRAN-TOTAL-FORMAS * 100
102500     END-IF.
102600 0525-CALCULA-PORCENTAJE-FORMA-E. EXIT.
102700*
102800 0522-IMPRIME-LINEA-FORMA SECTION.
102900     IF WKS-FORMA-CONTADOR(WKS-IX-FORMA) > 0
103000         MOVE SPACES TO WKS-LINEA-FORMAS
103100         MOVE WKS-FP-NOMBRE-FIJO(WKS-IX-FORMA) TO WKS-LFP-MODO
103200         MOVE WKS-FORMA-TOTAL(WKS-IX-FORMA)    TO WKS-LFP-MONTO
103300         MOVE WKS-FORMA-CONTADOR(WKS-IX-FORMA)
103400                                       TO WKS-LFP-CONTADOR
103500         MOVE WKS-FORMA-PORCENTAJE(WKS-IX-FORMA)
103600                                       TO WKS-LFP-PORCENTAJE
103700         WRITE CARPTE-REGISTRO FROM WKS-LINEA-FORMAS
103800             AFTER ADVANCING 1
103900     END-IF.
104000 0522-IMPRIME-LINEA-FORMA-E. EXIT.
104100*
104200*    11/01/94 EJSR - SR-0355: LA TABLA DE MESES SE ARMA EN EL
104300*    ORDEN EN QUE APARECEN LOS MESES EN LA BITACORA, NO EN ORDEN
104400*    CRONOLOGICO; SE ORDENA AQUI CON UNA BURBUJA SENCILLA ANTES
104500*    DE IMPRIMIR EL REPORTE 3.
104600 0529-ORDENA-TABLA-MESES SECTION.
104700     IF WKS-NUM-MESES > 1
104800         PERFORM 0531-PASADA-ORDENAMIENTO
104900             THRU 0531-PASADA-ORDENAMIENTO-E
105000             VARYING WKS-I FROM 1 BY 1
105100             UNTIL WKS-I >= WKS-NUM-MESES
105200     END-IF.
105300 0529-ORDENA-TABLA-MESES-E. EXIT.
105400*
105500 0531-PASADA-ORDENAMIENTO SECTION.
105600     PERFORM 0532-COMPARA-INTERCAMBIA
105700         THRU 0532-COMPARA-INTERCAMBIA-E
105800         VARYING WKS-J FROM 1 BY 1
105900         UNTIL WKS-J >= WKS-NUM-MESES.
106000 0531-PASADA-ORDENAMIENTO-E. EXIT.
106100*
106200 0532-COMPARA-INTERCAMBIA SECTION.
106300     IF WKS-MES-CLAVE(WKS-J) > WKS-MES-CLAVE(WKS-J + 1)
106400         MOVE WKS-MES-CLAVE(WKS-J)   TO WKS-MES-CLAVE-TEMP
106500         MOVE WKS-MES-TOTAL(WKS-J)   TO WKS-MES-TOTAL-TEMP
106600         MOVE WKS-MES-CLAVE(WKS-J + 1) TO WKS-MES-CLAVE(WKS-J)
106700         MOVE WKS-MES-TOTAL(WKS-J + 1) TO WKS-MES-TOTAL(WKS-J)
106800         MOVE WKS-MES-CLAVE-TEMP TO WKS-MES-CLAVE(WKS-J + 1)
106900         MOVE WKS-MES-TOTAL-TEMP TO WKS-MES-TOTAL(WKS-J + 1)
107000     END-IF.
107100 0532-COMPARA-INTERCAMBIA-E. EXIT.
107200*
107300*    REPORTE 3 - TENDENCIA MENSUAL DE COBROS (U8).
107400 0530-IMPRIME-TENDENCIA-MENSUAL SECTION.
107500     MOVE SPACES TO WKS-LINEA-TITULO
107600     MOVE 'REPORTE 3 - TENDENCIA MENSUAL DE COBROS'
107700                                      TO WKS-LT-TEXTO
107800     WRITE CARPTE-REGISTRO FROM WKS-LINEA-TITULO
107900         AFTER ADVANCING C01
108000     IF WKS-NUM-MESES > 0
108100         PERFORM 0533-IMPRIME-LINEA-MES
108200             THRU 0533-IMPRIME-LINEA-MES-E
108300             VARYING WKS-IX-MES FROM 1 BY 1
108400             UNTIL WKS-IX-MES > WKS-NUM-MESES
108500     END-IF.
108600 0530-IMPRIME-TENDENCIA-MENSUAL-E. EXIT.
108700*
108800 0533-IMPRIME-LINEA-MES SECTION.
108900     MOVE SPACES TO WKS-LINEA-MESES
109000     MOVE WKS-MES-CLAVE(WKS-IX-MES) TO WKS-MES-CLAVE-W
109100     STRING WKS-MES-CLAVE-W-AAAA '-' WKS-MES-CLAVE-W-MM
109200            DELIMITED BY SIZE INTO WKS-LM-MES
109300     MOVE WKS-MES-TOTAL(WKS-IX-MES) TO WKS-LM-TOTAL
109400     WRITE CARPTE-REGISTRO FROM WKS-LINEA-MESES
109500         AFTER ADVANCING 1.
109600 0533-IMPRIME-LINEA-MES-E. EXIT.
109700*
109800*    REPORTE 4 - PANORAMA GENERAL DEL PROYECTO (U9/U10).
109900 0540-IMPRIME-RESUMEN-PROYECTO SECTION.
110000     PERFORM 0541-CALCULA-METRICAS-PROYECTO
110100         THRU 0541-CALCULA-METRICAS-PROYECTO-E
110200     MOVE SPACES TO WKS-LINEA-TITULO
110300     MOVE 'REPORTE 4 - PANORAMA GENERAL DEL PROYECTO'
110400                                      TO WKS-LT-TEXTO
110500     WRITE CARPTE-REGISTRO FROM WKS-LINEA-TITULO
110600         AFTER ADVANCING C01
110700     MOVE SPACES TO WKS-LINEA-PROYECTO
110800     MOVE 'UNIDADES VENDIDAS' TO WKS-LP-ETIQUETA
110900     MOVE WKS-VTA-TOTAL-UNIDADES TO WKS-LP-VALOR
111000     WRITE CARPTE-REGISTRO FROM WKS-LINEA-PROYECTO
111100         AFTER ADVANCING 2
111200     MOVE SPACES TO WKS-LINEA-PROYECTO
111300     MOVE 'UNIDADES SIN VENDER' TO WKS-LP-ETIQUETA
111400     MOVE WKS-INV-TOTAL-UNIDADES TO WKS-LP-VALOR
111500     WRITE CARPTE-REGISTRO FROM WKS-LINEA-PROYECTO
111600         AFTER ADVANCING 1
111700     MOVE SPACES TO WKS-LINEA-PROYECTO
111800     MOVE 'AREA TOTAL VENDIDA (SQFT)' TO WKS-LP-ETIQUETA
111900     MOVE WKS-VTA-TOTAL-AREA TO WKS-LP-VALOR
112000     WRITE CARPTE-REGISTRO FROM WKS-LINEA-PROYECTO
112100         AFTER ADVANCING 1
112200     MOVE SPACES TO WKS-LINEA-PROYECTO
112300     MOVE 'AREA TOTAL SIN VENDER (SQFT)' TO WKS-LP-ETIQUETA
112400     MOVE WKS-INV-TOTAL-AREA TO WKS-LP-VALOR
112500     WRITE CARPTE-REGISTRO FROM WKS-LINEA-PROYECTO
112600         AFTER ADVANCING 1
112700     MOVE SPACES TO WKS-LINEA-PROYECTO
112800     MOVE 'CONSIDERACION TOTAL VENTAS' TO WKS-LP-ETIQUETA
112900     MOVE WKS-VTA-TOTAL-CONSIDERACION TO WKS-LP-VALOR
113000     WRITE CARPTE-REGISTRO FROM WKS-LINEA-PROYECTO
113100         AFTER ADVANCING 1
113200     MOVE SPACES TO WKS-LINEA-PROYECTO
113300     MOVE 'TOTAL DEMANDADO' TO WKS-LP-ETIQUETA
113400     MOVE WKS-VTA-TOTAL-DEMANDADO TO WKS-LP-VALOR
113500     WRITE CARPTE-REGISTRO FROM WKS-LINEA-PROYECTO
113600         AFTER ADVANCING 1
113700     MOVE SPACES TO WKS-LINEA-PROYECTO
113800     MOVE 'TOTAL RECIBIDO' TO WKS-LP-ETIQUETA
113900     MOVE WKS-VTA-TOTAL-RECIBIDO TO WKS-LP-VALOR
114000     WRITE CARPTE-REGISTRO FROM WKS-LINEA-PROYECTO
114100         AFTER ADVANCING 1
114200     MOVE SPACES TO WKS-LINEA-PROYECTO
114300     MOVE 'PENDIENTE DE COBRO' TO WKS-LP-ETIQUETA
114400     MOVE WKS-PRY-PENDIENTE TO WKS-LP-VALOR
114500     WRITE CARPTE-REGISTRO FROM WKS-LINEA-PROYECTO
114600         AFTER ADVANCING 1
114700     MOVE SPACES TO WKS-LINEA-PROYECTO
114800     MOVE '% DE LOGRO DE COBRO' TO WKS-LP-ETIQUETA
114900     MOVE WKS-PRY-LOGRO-COBRO TO WKS-LP-VALOR-PCT
115000     WRITE CARPTE-REGISTRO FROM WKS-LINEA-PROYECTO
115100         AFTER ADVANCING 1
115200     MOVE SPACES TO WKS-LINEA-PROYECTO
115300     MOVE 'PROMEDIO DE TARIFA BSP' TO WKS-LP-ETIQUETA
115400     MOVE WKS-VTA-PROMEDIO-BSP TO WKS-LP-VALOR
115500     WRITE CARPTE-REGISTRO FROM WKS-LINEA-PROYECTO
115600         AFTER ADVANCING 1
115700     MOVE SPACES TO WKS-LINEA-PROYECTO
115800     MOVE 'PROMEDIO % DE COBRO POR UNIDAD' TO WKS-LP-ETIQUETA
115900     MOVE WKS-VTA-PROMEDIO-PORCENTAJE TO WKS-LP-VALOR-PCT
116000     WRITE CARPTE-REGISTRO FROM WKS-LINEA-PROYECTO
116100         AFTER ADVANCING 1.
116200 0540-IMPRIME-RESUMEN-PROYECTO-E. EXIT.
116300*
116400*    U9/U10 - METRICAS DERIVADAS DEL PANORAMA GENERAL.
116500 0541-CALCULA-METRICAS-PROYECTO SECTION.
116600     IF WKS-VTA-TOTAL-DEMANDADO = 0
116700         MOVE ZEROES TO WKS-PRY-LOGRO-COBRO
116800     ELSE
116900         COMPUTE WKS-PRY-LOGRO-COBRO ROUNDED =
117000               WKS-VTA-TOTAL-RECIBIDO /
117100               WKS-VTA-TOTAL-DEMANDADO * 100
117200     END-IF
117300     COMPUTE WKS-PRY-PENDIENTE =
117400           WKS-VTA-TOTAL-DEMANDADO - WKS-VTA-TOTAL-RECIBIDO
117500     IF WKS-VTA-TOTAL-UNIDADES = 0
117600         MOVE ZEROES TO WKS-VTA-PROMEDIO-BSP
117700         MOVE ZEROES TO WKS-VTA-PROMEDIO-PORCENTAJE
117800     ELSE
117900         COMPUTE WKS-VTA-PROMEDIO-BSP ROUNDED =
118000               WKS-VTA-SUMA-BSP / WKS-VTA-TOTAL-UNIDADES
118100         COMPUTE WKS-VTA-PROMEDIO-PORCENTAJE ROUNDED =
118200               WKS-VTA-SUMA-PORCENTAJES / WKS-VTA-TOTAL-UNIDADES
118300     END-IF.
118400 0541-CALCULA-METRICAS-PROYECTO-E. EXIT.
118500******************************************************************
118600*      0600  -  U11 REPORTE COMPARATIVO ENTRE DOS PERIODOS       *
118700*      (14/02/93 EJSR - SR-0289. SOLO CORRE SI LA TARJETA DE     *
118800*      PARAMETROS TRAE 'S' EN LA POSICION DE COMPARACION).       *
118900******************************************************************
119000 0600-COMPARA-PERIODOS SECTION.
119100     PERFORM 0700-PROCESA-PERIODO-DOS
119200         THRU 0700-PROCESA-PERIODO-DOS-E
119300     PERFORM 0630-IMPRIME-COMPARATIVO-METRICAS
119400         THRU 0630-IMPRIME-COMPARATIVO-METRICAS-E
119500     PERFORM 0640-IMPRIME-COMPARATIVO-FORMA-PAGO
119600         THRU 0640-IMPRIME-COMPARATIVO-FORMA-PAGO-E.
119700 0600-COMPARA-PERIODOS-E. EXIT.
119800*
119900 0630-IMPRIME-COMPARATIVO-METRICAS SECTION.
120000     IF WKS-P2-TOTAL-UNIDADES = 0
120100         MOVE ZEROES TO WKS-P2-PROMEDIO-PORCENTAJE
120200     ELSE
120300         COMPUTE WKS-P2-PROMEDIO-PORCENTAJE ROUNDED =
120400               WKS-P2-SUMA-PORCENTAJES / WKS-P2-TOTAL-UNIDADES
120500     END-IF
120600     COMPUTE WKS-DIF-COBROS =
120700           WKS-P2-TOTAL-COBROS - WKS-TOTAL-CREDITOS-GENERAL
120800     COMPUTE WKS-DIF-UNIDADES =
120900           WKS-P2-TOTAL-UNIDADES - WKS-VTA-TOTAL-UNIDADES
121000     COMPUTE WKS-DIF-PORCENTAJE =
121100           WKS-P2-PROMEDIO-PORCENTAJE -
121200           WKS-VTA-PROMEDIO-PORCENTAJE
121300     MOVE SPACES TO WKS-LINEA-TITULO
121400     MOVE 'REPORTE 5 - COMPARATIVO ENTRE PERIODOS'
121500                                      TO WKS-LT-TEXTO
121600     WRITE CARPTE-REGISTRO FROM WKS-LINEA-TITULO
121700         AFTER ADVANCING C01
121800     MOVE SPACES TO WKS-LINEA-COMPARATIVO
121900     MOVE 'METRICA' TO WKS-LC-ETIQUETA
122000     WRITE CARPTE-REGISTRO FROM WKS-LINEA-COMPARATIVO
122100         AFTER ADVANCING 2
122200     MOVE SPACES TO WKS-LINEA-COMPARATIVO
122300     MOVE 'TOTAL DE COBROS' TO WKS-LC-ETIQUETA
122400     MOVE WKS-TOTAL-CREDITOS-GENERAL TO WKS-LC-P1
122500     MOVE WKS-P2-TOTAL-COBROS        TO WKS-LC-P2
122600     MOVE WKS-DIF-COBROS             TO WKS-LC-CAMBIO
122700     WRITE CARPTE-REGISTRO FROM WKS-LINEA-COMPARATIVO
122800         AFTER ADVANCING 1
122900     MOVE SPACES TO WKS-LINEA-COMPARATIVO
123000     MOVE 'TOTAL DE UNIDADES' TO WKS-LC-ETIQUETA
123100     MOVE WKS-VTA-TOTAL-UNIDADES TO WKS-LC-P1
123200     MOVE WKS-P2-TOTAL-UNIDADES  TO WKS-LC-P2
123300     MOVE WKS-DIF-UNIDADES       TO WKS-LC-CAMBIO
123400     WRITE CARPTE-REGISTRO FROM WKS-LINEA-COMPARATIVO
123500         AFTER ADVANCING 1
123600     MOVE SPACES TO WKS-LINEA-COMPARATIVO
123700     MOVE 'PROMEDIO % DE COBRO' TO WKS-LC-ETIQUETA
123800     MOVE WKS-VTA-PROMEDIO-PORCENTAJE TO WKS-LC-P1
123900     MOVE WKS-P2-PROMEDIO-PORCENTAJE  TO WKS-LC-P2
124000     MOVE WKS-DIF-PORCENTAJE          TO WKS-LC-CAMBIO
124100     WRITE CARPTE-REGISTRO FROM WKS-LINEA-COMPARATIVO
124200         AFTER ADVANCING 1.
124300 0630-IMPRIME-COMPARATIVO-METRICAS-E. EXIT.
124400*
124500 0640-IMPRIME-COMPARATIVO-FORMA-PAGO SECTION.
124600     MOVE SPACES TO WKS-LINEA-TITULO
124700     MOVE 'COMPARATIVO POR FORMA DE PAGO' TO WKS-LT-TEXTO
124800     WRITE CARPTE-REGISTRO FROM WKS-LINEA-TITULO
124900         AFTER ADVANCING C01
125000     PERFORM 0642-IMPRIME-LINEA-COMPARATIVO-FORMA
125100         THRU 0642-IMPRIME-LINEA-COMPARATIVO-FORMA-E
125200         VARYING WKS-IX-FORMA FROM 1 BY 1
125300         UNTIL WKS-IX-FORMA > 9.
125400 0640-IMPRIME-COMPARATIVO-FORMA-PAGO-E. EXIT.
125500*
125600 0642-IMPRIME-LINEA-COMPARATIVO-FORMA SECTION.
125700     MOVE SPACES TO WKS-LINEA-COMPARATIVO-FORMA
125800     MOVE WKS-FP-NOMBRE-FIJO(WKS-IX-FORMA)  TO WKS-LCF-MODO
125900     MOVE WKS-FORMA-TOTAL(WKS-IX-FORMA)     TO WKS-LCF-P1
126000     SET WKS-IX-FORMA-P2 TO WKS-IX-FORMA
126100     MOVE WKS-P2-FORMA-TOTAL(WKS-IX-FORMA-P2) TO WKS-LCF-P2
126200     WRITE CARPTE-REGISTRO FROM WKS-LINEA-COMPARATIVO-FORMA
126300         AFTER ADVANCING 1.
126400 0642-IMPRIME-LINEA-COMPARATIVO-FORMA-E. EXIT.
126500******************************************************************
126600*   0700  -  LECTURA Y ACUMULACION DEL SEGUNDO PERIODO (U11)     *
126700******************************************************************
126800 0700-PROCESA-PERIODO-DOS SECTION.
126900     PERFORM 0705-ABRE-ARCHIVOS-PERIODO-DOS
127000         THRU 0705-ABRE-ARCHIVOS-PERIODO-DOS-E
127100     PERFORM 0710-LEE-BITACORA-DOS
127200         THRU 0710-LEE-BITACORA-DOS-E
127300     PERFORM 0715-PROCESA-BITACORA-DOS
127400         THRU 0715-PROCESA-BITACORA-DOS-E
127500         UNTIL FIN-CALEDG2
127600     PERFORM 0720-LEE-VENTA-DOS
127700         THRU 0720-LEE-VENTA-DOS-E
127800     PERFORM 0725-PROCESA-VENTA-DOS
127900         THRU 0725-PROCESA-VENTA-DOS-E
128000         UNTIL FIN-CAVENT2
128100     PERFORM 0730-CIERRA-ARCHIVOS-PERIODO-DOS
128200         THRU 0730-CIERRA-ARCHIVOS-PERIODO-DOS-E.
128300 0700-PROCESA-PERIODO-DOS-E. EXIT.
128400*
128500 0705-ABRE-ARCHIVOS-PERIODO-DOS SECTION.
128600     OPEN INPUT CALEDG2
128700     IF FS-CALEDG2 NOT = ZEROES
128800         MOVE 'CACOL01' TO WKS-PROGRAMA
128900         MOVE 'CALEDG2' TO WKS-ARCHIVO
129000         MOVE 'OPEN'    TO WKS-ACCION
129100         CALL 'DEBD1R00' USING WKS-PROGRAMA, WKS-ARCHIVO,
129200               WKS-ACCION, WKS-LLAVE, FS-CALEDG2, FSE-CALEDG2
129300         DISPLAY 'CACOL01 - ERROR AL ABRIR CALEDG2 - FS='
129400                 FS-CALEDG2 UPON CONSOLE
129500         MOVE 1 TO WKS-FIN-CALEDG2
129600     END-IF
129700     OPEN INPUT CAVENT2
129800     IF FS-CAVENT2 NOT = ZEROES
129900         MOVE 'CACOL01' TO WKS-PROGRAMA
130000         MOVE 'CAVENT2' TO WKS-ARCHIVO
130100         MOVE 'OPEN'    TO WKS-ACCION
130200         CALL 'DEBD1R00' USING WKS-PROGRAMA, WKS-ARCHIVO,
130300               WKS-ACCION, WKS-LLAVE, FS-CAVENT2, FSE-CAVENT2
130400         DISPLAY 'CACOL01 - ERROR AL ABRIR CAVENT2 - FS='
130500                 FS-CAVENT2 UPON CONSOLE
130600         MOVE 1 TO WKS-FIN-CAVENT2
130700     END-IF.
130800 0705-ABRE-ARCHIVOS-PERIODO-DOS-E. EXIT.
130900*
131000 0710-LEE-BITACORA-DOS SECTION.
131100     IF WKS-FIN-CALEDG2 NOT = 1
131200         READ CALEDG2
131300             AT END
131400                 MOVE 1 TO WKS-FIN-CALEDG2
131500         END-READ
131600     END-IF.
131700 0710-LEE-BITACORA-DOS-E. EXIT.
131800*
131900*    SOLO LOS CREDITOS DE TRANSACCION DEL SEGUNDO PERIODO CUENTAN
132000*    PARA EL TOTAL COMPARATIVO Y PARA LA TABLA DE FORMA DE PAGO.
132100 0715-PROCESA-BITACORA-DOS SECTION.
132200     IF CL2-ES-TRANSACCION
132300         IF CL2-AMOUNT NOT NUMERIC
132400             MOVE ZEROES TO CL2-AMOUNT
132500         END-IF
132600         IF CL2-ES-CREDITO
132700             ADD CL2-AMOUNT TO WKS-P2-TOTAL-COBROS
132800             MOVE CL2-DESCRIPTION TO WKS-DESCRIPCION-MAY-W
132900             INSPECT WKS-DESCRIPCION-MAY-W CONVERTING
133000                   'abcdefghijklmnopqrstuvwxyz'
133100                TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
133200             PERFORM 0250-DETERMINA-FORMA-PAGO
133300                 THRU 0250-DETERMINA-FORMA-PAGO-E
133400             PERFORM 0717-ACUMULA-FORMA-DOS
133500                 THRU 0717-ACUMULA-FORMA-DOS-E
133600         END-IF
133700     END-IF
133800     PERFORM 0710-LEE-BITACORA-DOS THRU 0710-LEE-BITACORA-DOS-E.
133900 0715-PROCESA-BITACORA-DOS-E. EXIT.
134000*
134100 0717-ACUMULA-FORMA-DOS SECTION.
134200     SET WKS-IX-NOM TO 1
134300     SEARCH WKS-FP-NOMBRE-FIJO
134400         AT END
134500             SET WKS-IX-FORMA-P2 TO 9
134600         WHEN WKS-FP-NOMBRE-FIJO(WKS-IX-NOM) =
134700              WKS-FORMA-PAGO-BUSCAR-W
134800             SET WKS-IX-FORMA-P2 TO WKS-IX-NOM
134900     END-SEARCH
135000     ADD CL2-AMOUNT TO WKS-P2-FORMA-TOTAL(WKS-IX-FORMA-P2)
135100     ADD 1          TO WKS-P2-FORMA-CONTADOR(WKS-IX-FORMA-P2)
135200     ADD CL2-AMOUNT TO WKS-P2-GRAN-TOTAL-FORMAS.
135300 0717-ACUMULA-FORMA-DOS-E. EXIT.
135400*
135500 0720-LEE-VENTA-DOS SECTION.
135600     IF WKS-FIN-CAVENT2 NOT = 1
135700         READ CAVENT2
135800             AT END
135900                 MOVE 1 TO WKS-FIN-CAVENT2
136000         END-READ
136100     END-IF.
136200 0720-LEE-VENTA-DOS-E. EXIT.
136300*
136400 0725-PROCESA-VENTA-DOS SECTION.
136500     IF SL2-MONTO-DEMANDADO NOT NUMERIC
136600         MOVE ZEROES TO SL2-MONTO-DEMANDADO
136700     END-IF
136800     IF SL2-MONTO-RECIBIDO NOT NUMERIC
136900         MOVE ZEROES TO SL2-MONTO-RECIBIDO
137000     END-IF
137100     MOVE SL2-MONTO-DEMANDADO TO WKS-DEMANDADO-CALC-W
137200     MOVE SL2-MONTO-RECIBIDO  TO WKS-RECIBIDO-CALC-W
137300     PERFORM 0320-CALCULA-PORCENTAJE-COBRO
137400         THRU 0320-CALCULA-PORCENTAJE-COBRO-E
137500     ADD 1 TO WKS-P2-TOTAL-UNIDADES
137600     ADD WKS-PORCENTAJE-CALC-W TO WKS-P2-SUMA-PORCENTAJES
137700     PERFORM 0720-LEE-VENTA-DOS THRU 0720-LEE-VENTA-DOS-E.
137800 0725-PROCESA-VENTA-DOS-E. EXIT.
137900*
138000 0730-CIERRA-ARCHIVOS-PERIODO-DOS SECTION.
138100     CLOSE CALEDG2
138200     CLOSE CAVENT2.
138300 0730-CIERRA-ARCHIVOS-PERIODO-DOS-E. EXIT.
138400******************************************************************
138500*              0900  -  CIERRE DE ARCHIVOS Y TERMINACION         *
138600******************************************************************
138700 0900-TERMINA SECTION.
138800     CLOSE CALEDG
138900     CLOSE CAVENT
139000     CLOSE CAINVN
139100     CLOSE CATRAN
139200     CLOSE CARPTE
139300     DISPLAY 'CACOL01 - REGISTROS LEIDOS  CALEDG: '
139400             WKS-CONT-LEIDOS-CALEDG UPON CONSOLE
139500     DISPLAY 'CACOL01 - REGISTROS LEIDOS  CAVENT: '
139600             WKS-CONT-LEIDOS-CAVENT UPON CONSOLE
139700     DISPLAY 'CACOL01 - REGISTROS LEIDOS  CAINVN: '
139800             WKS-CONT-LEIDOS-CAINVN UPON CONSOLE
139900     DISPLAY 'CACOL01 - REGISTROS ESCRITOS CATRAN: '
140000             WKS-CONT-ESCRITOS-CATRAN UPON CONSOLE
140100     DISPLAY 'CACOL01 - PROCESO TERMINADO NORMALMENTE'
140200             UPON CONSOLE.
140300 0900-TERMINA-E. EXIT.
