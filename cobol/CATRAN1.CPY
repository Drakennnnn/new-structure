000100******************************************************************
000200*              C O P Y B O O K   D E   A R C H I V O             *
000300*                                                                *
000400*   NOMBRE      : CATRAN1                                        *
000500*   APLICACION  : COBROS PROYECTO CA - TRANSACCION ENRIQUECIDA   *
000600*   DESCRIPCION : REGISTRO DE SALIDA DEL PARRAFO 0200 (BITACORA  *
000700*               : ENRIQUECIDA CON FASE, FORMA DE PAGO, SALDO     *
000800*               : CORRIDO, INDICADOR DE RECHAZO, ESTADO DE       *
000900*               : RECIBO Y NUMERO DE UNIDAD).  ES ENTRADA A LOS  *
001000*               : PARRAFOS DE RESUMEN 0510/0520/0530.  PREFIJO   *
001100*               : PROPIO (ENR-) PORQUE CONVIVE EN EL MISMO       *
001200*               : COMPILADO CON EL REGISTRO DE ENTRADA CALEDG1   *
001300*               : (PREFIJO CLT-) SIN CALIFICAR CON "OF".         *
001400*   LONGITUD    : 165 POSICIONES                                 *
001500*   PROGRAMADOR : E. SICAN (EJSR) - MANTENIMIENTO CONTEO COBROS  *
001600*   FECHA       : 15/03/2024                                     *
001700******************************************************************
001800 01  ENR-TRANSACCION-ENRIQUECIDA.
001900*---------------------------------------------------------------*
002000*    CAMPOS TAL COMO VIENEN DE LA BITACORA ORIGINAL (CALEDG1)    *
002100*---------------------------------------------------------------*
002200     05  ENR-TXN-TYPE            PIC X(01).
002300     05  ENR-VALUE-DATE          PIC 9(08).
002400         88  ENR-FECHA-INVALIDA        VALUE ZEROES.
002500     05  ENR-VALUE-DATE-R REDEFINES ENR-VALUE-DATE.
002600         10  ENR-VALUE-AAAA      PIC 9(04).
002700         10  ENR-VALUE-MM        PIC 9(02).
002800         10  ENR-VALUE-DD        PIC 9(02).
002900     05  ENR-DESCRIPTION         PIC X(40).
003000     05  ENR-DR-CR               PIC X(01).
003100         88  ENR-ES-CREDITO            VALUE 'C' 'c'.
003200         88  ENR-ES-DEBITO             VALUE 'D' 'd'.
003300     05  ENR-AMOUNT              PIC 9(11)V99.
003400     05  ENR-SALES-TAG           PIC X(30).
003500*---------------------------------------------------------------*
003600*    CAMPOS DERIVADOS POR EL PARRAFO 0200-PROCESA-BITACORA Y     *
003700*    LOS PARRAFOS 0250/0260/0270/0280 QUE ENRIQUECEN EL RENGLON  *
003800*---------------------------------------------------------------*
003900     05  ENR-FASE-NOMBRE         PIC X(10).
004000     05  ENR-FASE-CUENTA         PIC X(14).
004100     05  ENR-FORMA-PAGO          PIC X(10).
004200         88  ENR-FP-CHEQUE             VALUE 'Cheque'.
004300         88  ENR-FP-UPI                VALUE 'UPI'.
004400         88  ENR-FP-NEFT               VALUE 'NEFT'.
004500         88  ENR-FP-RTGS               VALUE 'RTGS'.
004600         88  ENR-FP-IMPS               VALUE 'IMPS'.
004700         88  ENR-FP-TRANSFER           VALUE 'Transfer'.
004800         88  ENR-FP-EFECTIVO           VALUE 'Cash'.
004900         88  ENR-FP-DD                 VALUE 'DD'.
005000         88  ENR-FP-OTRO               VALUE 'Other'.
005100     05  ENR-SALDO-CORRIDO       PIC S9(13)V99.
005200     05  ENR-RECHAZO             PIC X(01).
005300         88  ENR-HUBO-RECHAZO          VALUE 'Y'.
005400         88  ENR-NO-HUBO-RECHAZO       VALUE 'N'.
005500     05  ENR-ESTADO-RECIBO       PIC X(09).
005600         88  ENR-RECIBO-PENDIENTE      VALUE 'Pending'.
005700         88  ENR-RECIBO-GENERADO       VALUE 'Generated'.
005800     05  ENR-NUMERO-UNIDAD       PIC X(10).
005900     05  FILLER                  PIC X(03).
