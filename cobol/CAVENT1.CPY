000100******************************************************************
000200*              C O P Y B O O K   D E   A R C H I V O             *
000300*                                                                *
000400*   NOMBRE      : CAVENT1                                        *
000500*   APLICACION  : COBROS PROYECTO CA - MAESTRO DE VENTAS         *
000600*   DESCRIPCION : REGISTRO DEL MAESTRO DE VENTAS (CAVENT), UN    *
000700*               : REGISTRO POR APARTAMENTO VENDIDO CON SU        *
000800*               : CONSIDERACION TOTAL Y LO COBRADO A LA FECHA.   *
000900*   LONGITUD    : 95 POSICIONES                                  *
001000*   PROGRAMADOR : E. SICAN (EJSR) - MANTENIMIENTO CONTEO COBROS  *
001100*   FECHA       : 14/03/2024                                     *
001200******************************************************************
001300 01  SLM-REGISTRO-VENTA.
001400     05  SLM-SR-NO               PIC 9(05).
001500     05  SLM-APARTMENT-NO        PIC X(10).
001600     05  SLM-TOWER               PIC X(05).
001700     05  SLM-UNIT-TYPE           PIC X(10).
001800     05  SLM-AREA-SQFT           PIC 9(07)V99.
001900     05  SLM-BSP-RATE            PIC 9(07)V99.
002000     05  SLM-TOTAL-CONSIDERACION PIC 9(11)V99.
002100     05  SLM-MONTO-DEMANDADO     PIC 9(11)V99.
002200     05  SLM-MONTO-RECIBIDO      PIC 9(11)V99.
002300     05  FILLER                  PIC X(08).
