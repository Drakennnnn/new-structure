000100******************************************************************
000200*              C O P Y B O O K   D E   A R C H I V O             *
000300*                                                                *
000400*   NOMBRE      : CALEDG2                                        *
000500*   APLICACION  : COBROS PROYECTO CA - BITACORA BANCARIA         *
000600*   DESCRIPCION : REGISTRO DE LA BITACORA DE COBROS DEL SEGUNDO  *
000700*               : PERIODO (CALEDG2), USADO SOLO CUANDO EL        *
000800*               : PARAMETRO DE COMPARACION VIENE ACTIVO.  MISMA  *
000900*               : ESTRUCTURA FISICA QUE CALEDG1, CON PREFIJO     *
001000*               : PROPIO PARA NO CHOCAR CONTRA EL DE PERIODO 1   *
001100*               : EN LA MISMA COMPILACION.                       *
001200*   LONGITUD    : 105 POSICIONES                                 *
001300*   PROGRAMADOR : E. SICAN (EJSR) - MANTENIMIENTO CONTEO COBROS  *
001400*   FECHA       : 22/04/2024                                     *
001500******************************************************************
001600 01  CL2-REGISTRO-BITACORA.
001700     05  CL2-TXN-TYPE            PIC X(01).
001800         88  CL2-ES-ENCABEZADO           VALUE 'H'.
001900         88  CL2-ES-TRANSACCION          VALUE 'T'.
002000     05  CL2-DATOS-ENCABEZADO.
002100         10  CL2-PHASE-NUMBER    PIC 9(02).
002200         10  CL2-ACCOUNT-NUMBER  PIC X(14).
002300         10  FILLER              PIC X(88).
002400     05  CL2-DATOS-TRANSACCION REDEFINES CL2-DATOS-ENCABEZADO.
002500         10  CL2-VALUE-DATE      PIC 9(08).
002600         10  CL2-VALUE-DATE-R REDEFINES CL2-VALUE-DATE.
002700             15  CL2-VALUE-AAAA  PIC 9(04).
002800             15  CL2-VALUE-MM    PIC 9(02).
002900             15  CL2-VALUE-DD    PIC 9(02).
003000         10  CL2-DESCRIPTION     PIC X(40).
003100         10  CL2-DR-CR           PIC X(01).
003200             88  CL2-ES-CREDITO          VALUE 'C' 'c'.
003300             88  CL2-ES-DEBITO           VALUE 'D' 'd'.
003400         10  CL2-AMOUNT          PIC 9(11)V99.
003500         10  CL2-SALES-TAG       PIC X(30).
003600         10  FILLER              PIC X(12).
