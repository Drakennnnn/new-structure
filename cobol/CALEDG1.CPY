000100******************************************************************
000200*              C O P Y B O O K   D E   A R C H I V O             *
000300*                                                                *
000400*   NOMBRE      : CALEDG1                                        *
000500*   APLICACION  : COBROS PROYECTO CA - BITACORA BANCARIA         *
000600*   DESCRIPCION : REGISTRO DE LA BITACORA DE COBROS (CALEDG),    *
000700*               : UN REGISTRO POR MOVIMIENTO O ENCABEZADO DE     *
000800*               : FASE DE LA CUENTA DE FIDEICOMISO.  EL MISMO    *
000900*               : AREA FISICA SE REDEFINE SEGUN CLT-TXN-TYPE     *
001000*               : ('H' ENCABEZADO DE FASE, 'T' TRANSACCION).     *
001100*   LONGITUD    : 105 POSICIONES                                 *
001200*   PROGRAMADOR : E. SICAN (EJSR) - MANTENIMIENTO CONTEO COBROS  *
001300*   FECHA       : 14/03/2024                                     *
001400******************************************************************
001500 01  CLT-REGISTRO-BITACORA.
001600*---------------------------------------------------------------*
001700*    INDICADOR DE TIPO DE REGISTRO                               *
001800*---------------------------------------------------------------*
001900     05  CLT-TXN-TYPE            PIC X(01).
002000         88  CLT-ES-ENCABEZADO           VALUE 'H'.
002100         88  CLT-ES-TRANSACCION          VALUE 'T'.
002200*---------------------------------------------------------------*
002300*    AREA DE DATOS - VISTA ENCABEZADO DE FASE (CLT-TXN-TYPE='H') *
002400*    REGISTRA EL NUMERO DE FASE Y LA CUENTA ESCROW DE 14 DIGITOS *
002500*---------------------------------------------------------------*
002600     05  CLT-DATOS-ENCABEZADO.
002700         10  CLT-PHASE-NUMBER    PIC 9(02).
002800         10  CLT-ACCOUNT-NUMBER  PIC X(14).
002900         10  FILLER              PIC X(88).
003000*---------------------------------------------------------------*
003100*    AREA DE DATOS - VISTA TRANSACCION (CLT-TXN-TYPE='T')        *
003200*    REDEFINE LA MISMA AREA FISICA DEL ENCABEZADO                *
003300*---------------------------------------------------------------*
003400     05  CLT-DATOS-TRANSACCION REDEFINES CLT-DATOS-ENCABEZADO.
003500         10  CLT-VALUE-DATE      PIC 9(08).
003600             88  CLT-FECHA-EN-BLANCO     VALUE ZEROES.
003700         10  CLT-VALUE-DATE-R REDEFINES CLT-VALUE-DATE.
003800             15  CLT-VALUE-AAAA  PIC 9(04).
003900             15  CLT-VALUE-MM    PIC 9(02).
004000             15  CLT-VALUE-DD    PIC 9(02).
004100         10  CLT-DESCRIPTION     PIC X(40).
004200         10  CLT-DR-CR           PIC X(01).
004300             88  CLT-ES-CREDITO          VALUE 'C' 'c'.
004400             88  CLT-ES-DEBITO           VALUE 'D' 'd'.
004500         10  CLT-AMOUNT          PIC 9(11)V99.
004600         10  CLT-SALES-TAG       PIC X(30).
004700         10  FILLER              PIC X(12).
