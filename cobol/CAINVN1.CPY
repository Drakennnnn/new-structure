000100******************************************************************
000200*              C O P Y B O O K   D E   A R C H I V O             *
000300*                                                                *
000400*   NOMBRE      : CAINVN1                                        *
000500*   APLICACION  : COBROS PROYECTO CA - INVENTARIO SIN VENDER     *
000600*   DESCRIPCION : REGISTRO DEL INVENTARIO DE APARTAMENTOS SIN    *
000700*               : VENDER (CAINVN), UN REGISTRO POR APARTAMENTO   *
000800*               : DISPONIBLE, RESERVADO O BLOQUEADO.             *
000900*   LONGITUD    : 43 POSICIONES                                  *
001000*   PROGRAMADOR : E. SICAN (EJSR) - MANTENIMIENTO CONTEO COBROS  *
001100*   FECHA       : 14/03/2024                                     *
001200******************************************************************
001300 01  INV-REGISTRO-INVENTARIO.
001400     05  INV-APARTMENT-NO        PIC X(10).
001500     05  INV-TOWER               PIC X(05).
001600     05  INV-UNIT-TYPE           PIC X(10).
001700     05  INV-AREA-SQFT           PIC 9(07)V99.
001800     05  INV-STATUS              PIC X(08).
001900         88  INV-SIN-VENDER            VALUE 'Unsold'.
002000         88  INV-STATUS-EN-BLANCO      VALUE SPACES.
002100     05  FILLER                  PIC X(01).
